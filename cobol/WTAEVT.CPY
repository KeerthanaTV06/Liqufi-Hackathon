000100******************************************************************
000200* FECHA       : 08/11/1993                                       *
000300* PROGRAMADOR  : HECTOR ANDRES SOTO QUEZADA (HASQ)                *
000400* APLICACION   : BANCA DE ACTIVOS DIGITALES                      *
000500* COPYBOOK     : WTAEVT                                          *
000600* DESCRIPCION  : LAYOUT DEL EVENTO DE AUTORIDAD CRUDO (TAL COMO  *
000700*              : SE RECIBE DE LA CADENA). CAMPOS NO USADOS POR EL*
000800*              : TIPO DE EVENTO VIENEN EN BLANCO. LLEGA DE       *
000900*              : SYSUT2, AGRUPADO (NO NECESARIAMENTE ORDENADO)   *
001000*              : POR BILLETERA.                                 *
001010*              : AE-WALLET SE DESCOMPONE EN SUS 20 BYTES (COMO   *
001020*              : WTWREQ) PORQUE ES LA BILLETERA QUE SE ESTA      *
001030*              : AUDITANDO; AE-CONTRACT/AE-TARGET SOLO LLEVAN LA *
001040*              : VISTA PREFIJO+CUERPO, SUFICIENTE PARA COMPARAR. *
001100* LONGITUD      : 196 BYTES                                      *
001110*------------------------------------------------------------------*
001120* BITACORA DE CAMBIOS                                            *
001130* 08/11/1993 HASQ CREACION ORIGINAL, SIETE CAMPOS PLANOS.         *
001140* 14/09/2024 JPCX CR-372455 SE DESCOMPONE AE-WALLET EN PREFIJO +  *
001150*                 20 BYTES, SE AGREGAN VISTAS PREFIJO/CUERPO A    *
001160*                 AE-CONTRACT/AE-TARGET Y SE CIERRA EL 01 CON     *
001170*                 INDICADOR + FILLER, SIGUIENDO EL ESTANDAR DE LA *
001180*                 CASA DE NO DEJAR NINGUN 01 SIN FILLER.          *
001200******************************************************************
001300 01  AE-RECORD.
001310*          BILLETERA A LA QUE PERTENECE EL EVENTO.               *
001320     05  AE-WALLET.
001330         10  AE-WALLET-PREFIJO       PIC X(02).
001340         10  AE-WALLET-CUERPO.
001350             15  AE-WALLET-BYTE-01   PIC X(02).
001360             15  AE-WALLET-BYTE-02   PIC X(02).
001370             15  AE-WALLET-BYTE-03   PIC X(02).
001380             15  AE-WALLET-BYTE-04   PIC X(02).
001390             15  AE-WALLET-BYTE-05   PIC X(02).
001400             15  AE-WALLET-BYTE-06   PIC X(02).
001410             15  AE-WALLET-BYTE-07   PIC X(02).
001420             15  AE-WALLET-BYTE-08   PIC X(02).
001430             15  AE-WALLET-BYTE-09   PIC X(02).
001440             15  AE-WALLET-BYTE-10   PIC X(02).
001450             15  AE-WALLET-BYTE-11   PIC X(02).
001460             15  AE-WALLET-BYTE-12   PIC X(02).
001470             15  AE-WALLET-BYTE-13   PIC X(02).
001480             15  AE-WALLET-BYTE-14   PIC X(02).
001490             15  AE-WALLET-BYTE-15   PIC X(02).
001500             15  AE-WALLET-BYTE-16   PIC X(02).
001510             15  AE-WALLET-BYTE-17   PIC X(02).
001520             15  AE-WALLET-BYTE-18   PIC X(02).
001530             15  AE-WALLET-BYTE-19   PIC X(02).
001540             15  AE-WALLET-BYTE-20   PIC X(02).
001550*          TIPO DE EVENTO DE AUTORIDAD (VER LISTA EN EL MANUAL). *
001600     05  AE-TYPE                     PIC X(20).
001610*          CONTRATO INVOLUCRADO EN EL EVENTO.                    *
001700     05  AE-CONTRACT.
001710         10  AE-CONTRACT-PREFIJO     PIC X(02).
001720         10  AE-CONTRACT-HEX         PIC X(40).
001730*          CONTRAPARTE (SPENDER / NUEVO ADMIN / NUEVO PROPIETARIO *
001740*          / BENEFICIARIO DEL ROL, SEGUN EL TIPO DE EVENTO).      *
001800     05  AE-TARGET.
001810         10  AE-TARGET-PREFIJO       PIC X(02).
001820         10  AE-TARGET-HEX           PIC X(40).
001900     05  AE-ROLE                     PIC X(20).
002000     05  AE-AMOUNT                   PIC X(16).
002100     05  AE-BLOCK                    PIC 9(10).
002110*          INDICADOR RESERVADO PARA MARCAR EL EVENTO YA COPIADO  *
002120*          A LA TABLA DE EVENTOS CRUDOS EN MEMORIA.               *
002130     05  AE-INDICADOR-EVENTO         PIC X(01) VALUE SPACE.
002140         88  AE-EVENTO-PENDIENTE               VALUE SPACE.
002150         88  AE-EVENTO-PROCESADO               VALUE 'S'.
002160     05  FILLER                      PIC X(03) VALUE SPACES.
002200******************************************************************
002300*     VISTA ALTERNA: AE-BLOCK COMO ALFANUMERICO, PARA PODER      *
002400*     DESPLEGARLO TAL CUAL VIENE CUANDO LA PRUEBA DE CLASE       *
002500*     NUMERICA FALLA (BLOQUE MAL FORMADO EN EL ARCHIVO DE ORIGEN)*
002600******************************************************************
002700 01  AE-RECORD-ALT REDEFINES AE-RECORD.
002800     05  FILLER                      PIC X(182).
002900     05  AE-BLOCK-ALT                PIC X(10).
003000     05  FILLER                      PIC X(04).

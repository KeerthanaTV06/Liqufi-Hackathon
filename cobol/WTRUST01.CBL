000100******************************************************************
000110* FECHA       : 08/11/1993                                       *
000120* PROGRAMADOR : HECTOR ANDRES SOTO QUEZADA (HASQ)                 *
000130* APLICACION  : BANCA DE ACTIVOS DIGITALES                       *
000140* PROGRAMA    : WTRUST01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ANALIZADOR DETERMINISTICO DE CONFIANZA DE        *
000170*             : BILLETERAS. LEE UNA SOLICITUD POR BILLETERA,     *
000180*             : OBTIENE SUS EVENTOS DE AUTORIDAD (APROBACIONES,  *
000190*             : TRANSFERENCIAS DE ADMINISTRADOR PROXY, CAMBIOS DE*
000200*             : PROPIETARIO, OTORGAMIENTO/REVOCACION DE ROLES),  *
000210*             : CONSTRUYE EL GRAFO DE AUTORIDAD, EVALUA EL       *
000220*             : CATALOGO FIJO DE REGLAS DE IRREVERSIBILIDAD Y    *
000230*             : EMITE UN VEREDICTO (TRUST BROKEN / TRUST SAFE).  *
000240* ARCHIVOS    : WALLETR=E, AUTHEVT=E, VERDICT=S, RPTVERD=S       *
000250* ACCION (ES) : A=ANALIZA                                        *
000260* INSTALADO   : 10/01/1994                                       *
000270* BPM/RATIONAL: 341207                                           *
000280* NOMBRE      : MOTOR DE CONFIANZA DE BILLETERAS - POINTZERO     *
000290******************************************************************
000300*                 B I T A C O R A   D E   C A M B I O S          *
000310******************************************************************
000320* 08/11/1993 HASQ CR-341207 VERSION INICIAL. VALIDACION DE       *
000330*                 DIRECCION Y CARGA DE EVENTOS DESDE SYSUT2      *
000340* 22/11/1993 HASQ CR-341207 SE AGREGA REGLA 001 APROBACION       *
000350*                 ILIMITADA DE TOKEN                             *
000360* 02/12/1993 HASQ CR-341207 SE AGREGAN REGLAS 002 Y 003,         *
000370*                 TRANSFERENCIA DE ADMINISTRADOR PROXY Y DE      *
000380*                 PROPIETARIO                                    *
000390* 14/01/1994 MLGP CR-341298 SE AGREGA REGLA 004, OTORGAMIENTO DE *
000400*                 ROL SIN REVOCACION POSTERIOR                  *
000410* 09/03/1994 MLGP CR-341298 SE AGREGA EL REPORTE RESUMEN CON     *
000420*                 BANCO INDUSTRIAL S.A. COMO ENCABEZADO          *
000430* 30/06/1994 HASQ CR-341455 SE CAMBIA LA BUSQUEDA DE EVENTOS A   *
000440*                 TABLA EN MEMORIA CARGADA UNA SOLA VEZ          *
000450* 19/09/1994 HASQ CR-341455 SE AGREGA GENERACION DE EVENTOS      *
000460*                 SIMULADOS CUANDO NO HAY EVENTOS EN SYSUT2      *
000470* 11/02/1995 MLGP CR-341602 SE ORDENAN LAS ARISTAS POR NUMERO DE *
000480*                 BLOQUE ANTES DE EVALUAR LAS REGLAS             *
000490* 05/07/1995 HASQ CR-341602 SE AGREGA VALIDACION DEL REGISTRO DE *
000500*                 VEREDICTO ANTES DE ESCRIBIRLO A SYSUT3         *
000510* 03/04/1998 RATG CR-350119 REVISION DE IMPACTO AL CAMBIO DE     *
000520*                 SIGLO - SIN CAMPOS DE FECHA DE DOS DIGITOS EN  *
000530*                 ESTE PROGRAMA, SIN IMPACTO                     *
000540* 17/11/1999 RATG CR-350119 SE AMPLIA WKS-EDGE-COUNT A 9(04) POR *
000550*                 VOLUMEN DE EVENTOS EN LAS CUENTAS DE CUSTODIA  *
000560* 21/08/2006 JPCX CR-361044 SE AGREGA SWITCH UPSI-0 PARA DESPLE- *
000570*                 GAR DIAGNOSTICO EXTENDIDO EN CONSOLA           *
000580* 14/05/2013 JPCX CR-372390 SE CORRIGE REGLA 004: LA REVOCACION  *
000590*                 DEBE COINCIDIR EN CONTRATO, NO SOLO EN ROL     *
000600* 09/01/2023 EEDR CR-228866 SE AGREGAN LOS ALIAS DE MONTO        *
000610*                 ILIMITADO type(uint256).max Y EL HEX DE 64 'F' *
000620* 19/06/2024 EEDR CR-385771 SE AGREGA LA LINEA DE DETALLE POR    *
000630*                 REGLA DISPARADA DEBAJO DE CADA BILLETERA       *
000640* 03/02/1996 HASQ CR-341729 SE AGREGA VALIDACION DE PREFIJO '0X' *
000650*                 ANTES DE ACEPTAR LA DIRECCION DE LA SOLICITUD  *
000660* 21/05/1996 MLGP CR-341729 SE DOCUMENTAN LOS 16 ESCENARIOS DE   *
000670*                 EVENTOS SIMULADOS (A-E) PARA PRUEBAS SIN SYSUT2*
000680* 12/10/1996 HASQ CR-341890 SE CORRIGE EL CONTEO DE ARISTAS      *
000690*                 CUANDO LA BILLETERA NO TIENE EVENTOS PROPIOS   *
000700* 04/03/1997 MLGP CR-342015 SE AGREGA EL TOTAL DE BILLETERAS      *
000710*                 ANALIZADAS AL PIE DEL REPORTE RPTVERD          *
000720* 18/08/1997 HASQ CR-342015 SE REVISA EL ORDENAMIENTO DE ARISTAS *
000730*                 POR BLOQUE PARA QUE SEA ESTABLE (BURBUJA)      *
000740* 22/01/1998 RATG CR-350119 SE INICIA LA REVISION DE IMPACTO AL  *
000750*                 CAMBIO DE SIGLO EN TODOS LOS PROGRAMAS DE LA   *
000760*                 APLICACION DE BANCA DE ACTIVOS DIGITALES       *
000770* 09/06/1999 RATG CR-350119 SE CONFIRMA QUE WKS-RUN-FECHA USA     *
000780*                 FORMATO YYYYMMDD DE CUATRO DIGITOS EN EL ANIO   *
000790* 30/11/2000 JPCX CR-355201 SE REVISA EL PROGRAMA TRAS EL CAMBIO  *
000800*                 DE SIGLO, SIN HALLAZGOS                        *
000810* 14/07/2003 JPCX CR-358877 SE AGREGA EL CONTEO DE BILLETERAS SIN *
000820*                 EVENTOS PROPIOS AL RESUMEN FINAL DEL REPORTE    *
000830* 02/02/2009 JPCX CR-364490 SE REVISA EL PROGRAMA PARA LA MIGRACION*
000840*                 DE SYSUT1/SYSUT2/SYSUT3 A LOS NUEVOS DD DE LA   *
000850*                 PLATAFORMA, SIN CAMBIOS DE LOGICA                *
000860* 27/09/2016 EEDR CR-370233 SE DOCUMENTA EL FORMATO DE AE-AMOUNT  *
000870*                 PARA LOS ALIAS DE MONTO ILIMITADO               *
000880* 11/03/2019 EEDR CR-378654 SE AGREGA EL INDICADOR UPSI-0 COMO    *
000890*                 PARAMETRO DE DEPURACION EN EL JCL DE PRODUCCION *
000900* 14/09/2024 JPCX CR-372455 SE DESCOMPONEN LOS CAMPOS DE BILLETERA*
000910*                 DE LOS TRES LAYOUTS EN SUS 20 BYTES Y SE AMPLIA *
000920*                 LA BITACORA DE CAMBIOS DE ESTE PROGRAMA          *
000930******************************************************************
000940 IDENTIFICATION DIVISION.
000950 PROGRAM-ID.   WTRUST01.
000960 AUTHOR.       HECTOR ANDRES SOTO QUEZADA.
000970 INSTALLATION. BANCO INDUSTRIAL, S.A.
000980 DATE-WRITTEN. 08/11/1993.
000990 DATE-COMPILED.
001000 SECURITY.     CONFIDENCIAL.
001010******************************************************************
001020 ENVIRONMENT DIVISION.
001030 CONFIGURATION SECTION.
001040 SOURCE-COMPUTER. IBM-3090.
001050 OBJECT-COMPUTER. IBM-3090.
001060 SPECIAL-NAMES.
001070     C01 IS TOP-OF-FORM
001080     CLASS HEX-DIGIT    IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
001090     UPSI-0.
001100 INPUT-OUTPUT SECTION.
001110 FILE-CONTROL.
001120******************************************************************
001130*          A R C H I V O   D E   S O L I C I T U D E S           *
001140******************************************************************
001150     SELECT WALLETR  ASSIGN   TO WALLETR
001160            ORGANIZATION     IS LINE SEQUENTIAL
001170            FILE STATUS      IS FS-WALLETR.
001180******************************************************************
001190*          A R C H I V O   D E   E V E N T O S                   *
001200******************************************************************
001210     SELECT AUTHEVT  ASSIGN   TO AUTHEVT
001220            ORGANIZATION     IS LINE SEQUENTIAL
001230            FILE STATUS      IS FS-AUTHEVT.
001240******************************************************************
001250*          A R C H I V O   D E   V E R E D I C T O S             *
001260******************************************************************
001270     SELECT VERDICT  ASSIGN   TO VERDICT
001280            ORGANIZATION     IS LINE SEQUENTIAL
001290            FILE STATUS      IS FS-VERDICT.
001300******************************************************************
001310*          A R C H I V O   D E   R E P O R T E                   *
001320******************************************************************
001330     SELECT RPTVERD  ASSIGN   TO RPTVERD
001340            ORGANIZATION     IS LINE SEQUENTIAL
001350            FILE STATUS      IS FS-RPTVERD.
001360******************************************************************
001370 DATA DIVISION.
001380 FILE SECTION.
001390******************************************************************
001400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001410******************************************************************
001420*   SOLICITUDES DE ANALISIS, UNA BILLETERA POR LINEA.
001430 FD  WALLETR
001440     RECORD CONTAINS 44 CHARACTERS.
001450     COPY WTWREQ.
001460*   EVENTOS DE AUTORIDAD CRUDOS, AGRUPADOS POR BILLETERA.
001470 FD  AUTHEVT
001480     RECORD CONTAINS 196 CHARACTERS.
001490     COPY WTAEVT.
001500*   VEREDICTOS, UNO POR BILLETERA PROCESADA CON EXITO.
001510 FD  VERDICT
001520     RECORD CONTAINS 134 CHARACTERS.
001530     COPY WTVERD.
001540*   REPORTE RESUMEN DE LA CORRIDA.
001550 FD  RPTVERD
001560     REPORT IS WT-REPORTE-VEREDICTOS.
001570 WORKING-STORAGE SECTION.
001580******************************************************************
001590*           CONTADOR INDEPENDIENTE DE NIVEL 77                    *
001600*           (NUMERO DE BILLETERA DENTRO DE LA CORRIDA, SOLO PARA  *
001610*           BITACORA DE DEPURACION BAJO UPSI-0)                   *
001620******************************************************************
001630 77  WKS-SECUENCIA-EJECUCION    PIC 9(04) VALUE ZEROES COMP.
001640******************************************************************
001650*           RECURSOS RUTINA DE FILE STATUS                       *
001660******************************************************************
001670 01  WT-FS-STATUS.
001680*          CAMPO DE TRABAJO DE LA RUTINA.
001690     02  WKS-STATUS.
001700*          SOLICITUDES DE ANALISIS DE BILLETERA (SYSUT1).
001710         04  FS-WALLETR           PIC 9(02) VALUE ZEROES.
001720*          GRUPO DE RETORNO EXTENDIDO DEL OPEN DE WALLETR (VER DEBD1R00).
001730         04  FSE-WALLETR.
001740*          CODIGO DE RETORNO DEVUELTO POR LA RUTINA DE LA CASA.
001750             08  FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
001760*          FUNCION QUE SE ESTABA EJECUTANDO CUANDO FALLO EL OPEN.
001770             08  FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
001780*          CODIGO DE RETROALIMENTACION DEL OPEN QUE FALLO.
001790             08  FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
001800*          EVENTOS DE AUTORIDAD CRUDOS (SYSUT2).
001810         04  FS-AUTHEVT           PIC 9(02) VALUE ZEROES.
001820*          GRUPO DE RETORNO EXTENDIDO DEL OPEN DE AUTHEVT (VER DEBD1R00).
001830         04  FSE-AUTHEVT.
001840*          CODIGO DE RETORNO DEVUELTO POR LA RUTINA DE LA CASA.
001850             08  FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
001860*          FUNCION QUE SE ESTABA EJECUTANDO CUANDO FALLO EL OPEN.
001870             08  FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
001880*          CODIGO DE RETROALIMENTACION DEL OPEN QUE FALLO.
001890             08  FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
001900*          VEREDICTOS DE CONFIANZA (SYSUT3).
001910         04  FS-VERDICT           PIC 9(02) VALUE ZEROES.
001920*          GRUPO DE RETORNO EXTENDIDO DEL OPEN DE VERDICT (VER DEBD1R00).
001930         04  FSE-VERDICT.
001940*          CODIGO DE RETORNO DEVUELTO POR LA RUTINA DE LA CASA.
001950             08  FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
001960*          FUNCION QUE SE ESTABA EJECUTANDO CUANDO FALLO EL OPEN.
001970             08  FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
001980*          CODIGO DE RETROALIMENTACION DEL OPEN QUE FALLO.
001990             08  FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002000*          REPORTE RESUMEN DE LA CORRIDA (SYSPRINT).
002010         04  FS-RPTVERD           PIC 9(02) VALUE ZEROES.
002020*          GRUPO DE RETORNO EXTENDIDO DEL OPEN DE RPTVERD (VER DEBD1R00).
002030         04  FSE-RPTVERD.
002040*          CODIGO DE RETORNO DEVUELTO POR LA RUTINA DE LA CASA.
002050             08  FSE-RETURN       PIC S9(4) COMP-5 VALUE 0.
002060*          FUNCION QUE SE ESTABA EJECUTANDO CUANDO FALLO EL OPEN.
002070             08  FSE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
002080*          CODIGO DE RETROALIMENTACION DEL OPEN QUE FALLO.
002090             08  FSE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
002100*          VARIABLES DE LA RUTINA DE FSE (CALL 'DEBD1R00').
002110         04  PROGRAMA             PIC X(08) VALUE SPACES.
002120*          CAMPO DE TRABAJO DE LA RUTINA.
002130         04  ARCHIVO              PIC X(08) VALUE SPACES.
002140*          CAMPO DE TRABAJO DE LA RUTINA.
002150         04  ACCION               PIC X(10) VALUE SPACES.
002160*          CAMPO DE TRABAJO DE LA RUTINA.
002170         04  LLAVE                PIC X(32) VALUE SPACES.
002180*          CAMPO DE TRABAJO DE LA RUTINA.
002190         04  FILLER               PIC X(04) VALUE SPACES.
002200******************************************************************
002210*           BANDERAS DE FIN DE ARCHIVO                           *
002220******************************************************************
002230 01  WT-BANDERAS.
002240*          SWITCH DE FIN DE ARCHIVO DE SOLICITUDES.
002250     02  WKS-FIN-WALLETR         PIC 9(01) VALUE ZEROES.
002260         88  FIN-WALLETR                   VALUE 1.
002270*          SWITCH DE FIN DE ARCHIVO DE EVENTOS.
002280     02  WKS-FIN-AUTHEVT         PIC 9(01) VALUE ZEROES.
002290         88  FIN-AUTHEVT                   VALUE 1.
002300*          INDICA SI LA BILLETERA ACTUAL PASO LA VALIDACION DE FORMATO.
002310     02  WKS-BILLETERA-VALIDA    PIC 9(01) VALUE ZEROES.
002320         88  BILLETERA-OK                  VALUE 1.
002330*          INDICA SI EL VEREDICTO DE LA BILLETERA ACTUAL QUEDO LISTO.
002340     02  WKS-VEREDICTO-OK        PIC 9(01) VALUE ZEROES.
002350         88  VEREDICTO-VALIDO              VALUE 1.
002360*          INDICA SI SE HALLO UNA REVOCACION POSTERIOR AL OTORGAMIENTO.
002370     02  WKS-REVOCACION-ENCONTRADA PIC 9(01) VALUE ZEROES.
002380         88  REVOCACION-OK                 VALUE 1.
002390*          CAMPO DE TRABAJO DE LA RUTINA.
002400     02  FILLER                  PIC X(04) VALUE SPACES.
002410******************************************************************
002420*           TABLA DE EVENTOS CARGADA UNA SOLA VEZ DESDE SYSUT2   *
002430******************************************************************
002440 01  WT-MAX-EVENTOS-CRUDOS       PIC 9(04) VALUE 4000 COMP.
002450*          CONTADOR DE TRABAJO DE LA RUTINA.
002460 01  WKS-EVENTOS-CRUDOS-COUNT    PIC 9(04) VALUE ZEROES COMP.
002470*          CAMPO DE TRABAJO DE LA RUTINA.
002480 01  WT-TABLA-EVENTOS-CRUDOS.
002490*          CAMPO DE TRABAJO DE LA RUTINA.
002500     02  WT-EVENTO-CRUDO OCCURS 1 TO 4000 TIMES
002510             DEPENDING ON WKS-EVENTOS-CRUDOS-COUNT
002520             INDEXED BY WT-IX-EVT.
002530*          CAMPO DE TRABAJO DE LA RUTINA.
002540         03  EC-WALLET           PIC X(42).
002550*          CAMPO DE TRABAJO DE LA RUTINA.
002560         03  EC-TYPE             PIC X(20).
002570*          CAMPO DE TRABAJO DE LA RUTINA.
002580         03  EC-CONTRACT         PIC X(42).
002590*          CAMPO DE TRABAJO DE LA RUTINA.
002600         03  EC-TARGET           PIC X(42).
002610*          CAMPO DE TRABAJO DE LA RUTINA.
002620         03  EC-ROLE             PIC X(20).
002630*          CAMPO DE TRABAJO RELACIONADO AL MONTO DEL EVENTO.
002640         03  EC-AMOUNT           PIC X(16).
002650*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
002660         03  EC-BLOCK            PIC 9(10).
002670*          CAMPO DE TRABAJO DE LA RUTINA.
002680         03  FILLER              PIC X(04).
002690******************************************************************
002700*           EVENTOS CRUDOS DE LA BILLETERA EN PROCESO             *
002710******************************************************************
002720 01  WT-MAX-EVENTOS-BILLETERA    PIC 9(04) VALUE 0200 COMP.
002730*          CONTADOR DE TRABAJO DE LA RUTINA.
002740 01  WKS-EVENTOS-BILLETERA-COUNT PIC 9(04) VALUE ZEROES COMP.
002750*          CAMPO DE TRABAJO DE LA RUTINA.
002760 01  WT-TABLA-EVENTOS-BILLETERA.
002770*          CAMPO DE TRABAJO DE LA RUTINA.
002780     02  WT-EVENTO-BILLETERA OCCURS 1 TO 200 TIMES
002790             DEPENDING ON WKS-EVENTOS-BILLETERA-COUNT
002800             INDEXED BY WT-IX-EVB.
002810*          CAMPO DE TRABAJO DE LA RUTINA.
002820         03  EB-TYPE             PIC X(20).
002830*          CAMPO DE TRABAJO DE LA RUTINA.
002840         03  EB-CONTRACT         PIC X(42).
002850*          CAMPO DE TRABAJO DE LA RUTINA.
002860         03  EB-TARGET           PIC X(42).
002870*          CAMPO DE TRABAJO DE LA RUTINA.
002880         03  EB-ROLE             PIC X(20).
002890*          CAMPO DE TRABAJO RELACIONADO AL MONTO DEL EVENTO.
002900         03  EB-AMOUNT           PIC X(16).
002910*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
002920         03  EB-BLOCK            PIC 9(10).
002930*          CAMPO DE TRABAJO DE LA RUTINA.
002940         03  FILLER              PIC X(04).
002950******************************************************************
002960*           GRAFO DE AUTORIDAD (ARISTAS) DE LA BILLETERA         *
002970*           EN PROCESO, ORDENADO POR NUMERO DE BLOQUE             *
002980******************************************************************
002990 01  WT-MAX-ARISTAS              PIC 9(04) VALUE 0200 COMP.
003000*          CONTADOR DE TRABAJO DE LA RUTINA.
003010 01  WKS-EDGE-COUNT              PIC 9(04) VALUE ZEROES COMP.
003020*          CAMPO DE TRABAJO DE LA RUTINA.
003030 01  WT-TABLA-ARISTAS.
003040*          CAMPO DE TRABAJO DE LA RUTINA.
003050     02  ED-ARISTA OCCURS 1 TO 200 TIMES
003060             DEPENDING ON WKS-EDGE-COUNT
003070             INDEXED BY WT-IX-ED1 WT-IX-ED2.
003080*          CAMPO DE TRABAJO DE LA RUTINA.
003090         03  ED-TYPE             PIC X(20).
003100*          CAMPO DE TRABAJO DE LA RUTINA.
003110         03  ED-CONTRACT         PIC X(42).
003120*          CAMPO DE TRABAJO DE LA RUTINA.
003130         03  ED-TARGET           PIC X(42).
003140*          CAMPO DE TRABAJO DE LA RUTINA.
003150         03  ED-ROLE             PIC X(20).
003160*          CAMPO DE TRABAJO RELACIONADO AL MONTO DEL EVENTO.
003170         03  ED-AMOUNT           PIC X(16).
003180*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
003190         03  ED-BLOCK            PIC 9(10).
003200*          CAMPO DE TRABAJO DE LA RUTINA.
003210         03  FILLER              PIC X(04).
003220******************************************************************
003230*           VISTA ALTERNA DE UNA ARISTA DE TRABAJO, USADA POR    *
003240*           EL INTERCAMBIO (SWAP) DEL ORDENAMIENTO POR BLOQUE    *
003250******************************************************************
003260 01  WT-ARISTA-TEMPORAL.
003270*          CAMPO DE TRABAJO DE LA RUTINA.
003280     02  ET-TYPE                 PIC X(20).
003290*          CAMPO DE TRABAJO DE LA RUTINA.
003300     02  ET-CONTRACT             PIC X(42).
003310*          CAMPO DE TRABAJO DE LA RUTINA.
003320     02  ET-TARGET               PIC X(42).
003330*          CAMPO DE TRABAJO DE LA RUTINA.
003340     02  ET-ROLE                 PIC X(20).
003350*          CAMPO DE TRABAJO RELACIONADO AL MONTO DEL EVENTO.
003360     02  ET-AMOUNT               PIC X(16).
003370*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
003380     02  ET-BLOCK                PIC 9(10).
003390*          CAMPO DE TRABAJO DE LA RUTINA.
003400     02  FILLER                  PIC X(04).
003410*          CAMPO DE TRABAJO DE LA RUTINA.
003420 01  WT-ARISTA-TEMPORAL-R REDEFINES WT-ARISTA-TEMPORAL.
003430*          CAMPO DE TRABAJO DE LA RUTINA.
003440     02  ET-TODO                 PIC X(154).
003450******************************************************************
003460*           TABLA DE REGLAS DISPARADAS DE LA BILLETERA EN        *
003470*           PROCESO, EN EL MISMO ORDEN QUE LAS ARISTAS (YA       *
003480*           ORDENADAS POR BLOQUE), ASI QUE EL PRIMER RENGLON     *
003490*           ES SIEMPRE LA BRECHA MAS TEMPRANA                    *
003500******************************************************************
003510 01  WT-MAX-DISPAROS             PIC 9(04) VALUE 0200 COMP.
003520*          CONTADOR DE TRABAJO DE LA RUTINA.
003530 01  WKS-TRIGGER-COUNT           PIC 9(04) VALUE ZEROES COMP.
003540*          CAMPO DE TRABAJO DE LA RUTINA.
003550 01  WT-TABLA-DISPAROS.
003560*          CAMPO DE TRABAJO DE LA RUTINA.
003570     02  RG-DISPARO OCCURS 1 TO 200 TIMES
003580             DEPENDING ON WKS-TRIGGER-COUNT
003590             INDEXED BY WT-IX-RG.
003600*          CAMPO DE TRABAJO DE LA RUTINA.
003610         03  RG-ID               PIC X(08).
003620*          CAMPO DE TRABAJO DE LA RUTINA.
003630         03  RG-NOMBRE           PIC X(30).
003640*          CAMPO DE TRABAJO DE LA RUTINA.
003650         03  RG-SEVERIDAD        PIC X(08).
003660*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
003670         03  RG-BLOQUE           PIC 9(10).
003680*          CAMPO DE TRABAJO DE LA RUTINA.
003690         03  FILLER              PIC X(04).
003700******************************************************************
003710*           TABLA DE ESCENARIOS DEL GENERADOR DE EVENTOS         *
003720*           SIMULADOS. EL ULTIMO CARACTER HEXADECIMAL DE LA      *
003730*           BILLETERA (00-0F) SELECCIONA EL ESCENARIO A-E        *
003740*           SEGUN LAS BANDAS 0-3, 4-5, 6-7, 8-B, C-F              *
003750******************************************************************
003760 01  WT-TABLA-ESCENARIOS        VALUE 'AAAABBCCDDDDEEEE'.
003770*          CAMPO DE TRABAJO DE LA RUTINA.
003780     02  FILLER                  PIC X(16).
003790*          CAMPO DE TRABAJO DE LA RUTINA.
003800 01  WT-TABLA-ESCENARIOS-R REDEFINES WT-TABLA-ESCENARIOS.
003810*          CAMPO DE TRABAJO DE LA RUTINA.
003820     02  ES-ESCENARIO-POR-HEX    PIC X(01) OCCURS 16 TIMES.
003830******************************************************************
003840*           TABLA DE DIGITOS HEXADECIMALES, USADA PARA UBICAR    *
003850*           LA POSICION DEL ULTIMO CARACTER DE LA BILLETERA      *
003860*           DENTRO DE WT-TABLA-ESCENARIOS                        *
003870******************************************************************
003880 01  WT-TABLA-HEX               VALUE '0123456789abcdef'.
003890*          CAMPO DE TRABAJO DE LA RUTINA.
003900     02  FILLER                  PIC X(16).
003910*          CAMPO DE TRABAJO DE LA RUTINA.
003920 01  WT-TABLA-HEX-R REDEFINES WT-TABLA-HEX.
003930*          CAMPO DE TRABAJO DE LA RUTINA.
003940     02  HX-DIGITO               PIC X(01) OCCURS 16 TIMES
003950                                  INDEXED BY WT-IX-HEX.
003960******************************************************************
003970*           CAMPOS DE TRABAJO DE VALIDACION Y NORMALIZACION      *
003980******************************************************************
003990 01  WT-VARIABLES-TRABAJO.
004000*          CAMPO DE TRABAJO DE LA RUTINA.
004010     02  WKS-WALLET-NORMALIZADA  PIC X(42) VALUE SPACES.
004020*          CAMPO DE TRABAJO DE LA RUTINA.
004030     02  WKS-WALLET-LONGITUD     PIC 9(04) VALUE ZEROES COMP.
004040*          CAMPO DE TRABAJO DE LA RUTINA.
004050     02  WKS-I                   PIC 9(04) VALUE ZEROES COMP.
004060*          CAMPO DE TRABAJO DE LA RUTINA.
004070     02  WKS-J                   PIC 9(04) VALUE ZEROES COMP.
004080*          CAMPO DE TRABAJO DE LA RUTINA.
004090     02  WKS-K                   PIC 9(04) VALUE ZEROES COMP.
004100*          CAMPO DE TRABAJO DE LA RUTINA.
004110     02  WKS-ESCENARIO           PIC X(01) VALUE SPACES.
004120*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
004130     02  WKS-BLOQUE-BASE         PIC 9(10) VALUE ZEROES COMP.
004140*          CAMPO DE TRABAJO DE LA RUTINA.
004150     02  WKS-UNLIMITED-LEN       PIC 9(02) VALUE ZEROES COMP.
004160*          CAMPO DE TRABAJO RELACIONADO AL MONTO DEL EVENTO.
004170     02  WKS-AMOUNT-LONGITUD     PIC 9(02) VALUE ZEROES COMP.
004180*          CAMPO DE TRABAJO DE LA RUTINA.
004190     02  FILLER                  PIC X(04) VALUE SPACES.
004200******************************************************************
004210*           VISTA ALTERNA DE LA BILLETERA NORMALIZADA: AISLA     *
004220*           EL ULTIMO CARACTER (SEMILLA DE ESCENARIO SIMULADO)   *
004230******************************************************************
004240 01  WKS-WALLET-VISTA REDEFINES WKS-WALLET-NORMALIZADA.
004250*          CAMPO DE TRABAJO DE LA RUTINA.
004260     02  FILLER                  PIC X(41).
004270*          CAMPO DE TRABAJO DE LA RUTINA.
004280     02  WKS-ULTIMO-CARACTER     PIC X(01).
004290******************************************************************
004300*           ACUMULADORES DE LA CORRIDA (TOTALES, SIN QUIEBRES    *
004310*           INTERMEDIOS)                                         *
004320******************************************************************
004330 01  WT-TOTALES-CORRIDA.
004340*          CAMPO DE TRABAJO DE LA RUTINA.
004350     02  WKS-TOT-LEIDAS          PIC 9(06) VALUE ZEROES COMP.
004360*          CAMPO DE TRABAJO DE LA RUTINA.
004370     02  WKS-TOT-RECHAZADAS      PIC 9(06) VALUE ZEROES COMP.
004380*          CAMPO DE TRABAJO DE LA RUTINA.
004390     02  WKS-TOT-ROTAS           PIC 9(06) VALUE ZEROES COMP.
004400*          CAMPO DE TRABAJO DE LA RUTINA.
004410     02  WKS-TOT-SEGURAS         PIC 9(06) VALUE ZEROES COMP.
004420*          CAMPO DE TRABAJO DE LA RUTINA.
004430     02  WKS-TOT-ARISTAS         PIC 9(08) VALUE ZEROES COMP.
004440*          CAMPO DE TRABAJO DE LA RUTINA.
004450     02  WKS-TOT-BRECHAS         PIC 9(08) VALUE ZEROES COMP.
004460*          CAMPO DE TRABAJO DE LA RUTINA.
004470     02  FILLER                  PIC X(04) VALUE SPACES.
004480******************************************************************
004490*           CAMPOS DE LA LINEA DE DETALLE Y SUBLINEA DE REGLA,   *
004500*           MOVIDOS ANTES DE CADA GENERATE                       *
004510******************************************************************
004520 01  WT-DETALLE-TRABAJO.
004530*          CAMPO DE TRABAJO DE LA RUTINA.
004540     02  WKS-DET-WALLET          PIC X(42) VALUE SPACES.
004550*          CAMPO DE TRABAJO DE LA RUTINA.
004560     02  WKS-DET-VERDICT         PIC X(12) VALUE SPACES.
004570*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
004580     02  WKS-DET-BLOCK           PIC 9(10) VALUE ZEROES.
004590*          CAMPO DE TRABAJO DE LA RUTINA.
004600     02  WKS-DET-REASON          PIC X(50) VALUE SPACES.
004610*          CAMPO DE TRABAJO DE LA RUTINA.
004620     02  WKS-DET-BREACHES        PIC 9(04) VALUE ZEROES.
004630*          CAMPO DE TRABAJO DE LA RUTINA.
004640     02  WKS-DET-EDGES           PIC 9(04) VALUE ZEROES.
004650*          CAMPO DE TRABAJO PARA LA FECHA DEL SISTEMA.
004660     02  WKS-RUN-FECHA           PIC X(10) VALUE SPACES.
004670*          CAMPO DE TRABAJO DE LA RUTINA.
004680     02  FILLER                  PIC X(04) VALUE SPACES.
004690*          CAMPO DE TRABAJO PARA LA FECHA DEL SISTEMA.
004700 01  WT-FECHA-SISTEMA.
004710*          CAMPO DE TRABAJO DE LA RUTINA.
004720     02  WKS-ANIO-SIS            PIC 9(04).
004730*          CAMPO DE TRABAJO DE LA RUTINA.
004740     02  WKS-MES-SIS             PIC 9(02).
004750*          CAMPO DE TRABAJO DE LA RUTINA.
004760     02  WKS-DIA-SIS             PIC 9(02).
004770*          CAMPO DE TRABAJO PARA LA FECHA DEL SISTEMA.
004780 01  WT-FECHA-SISTEMA-EDITADA.
004790*          CAMPO DE TRABAJO DE LA RUTINA.
004800     02  WKS-DIA-ED              PIC 9(02).
004810*          CAMPO DE TRABAJO DE LA RUTINA.
004820     02  FILLER                  PIC X(01) VALUE '/'.
004830*          CAMPO DE TRABAJO DE LA RUTINA.
004840     02  WKS-MES-ED              PIC 9(02).
004850*          CAMPO DE TRABAJO DE LA RUTINA.
004860     02  FILLER                  PIC X(01) VALUE '/'.
004870*          CAMPO DE TRABAJO DE LA RUTINA.
004880     02  WKS-ANIO-ED             PIC 9(04).
004890******************************************************************
004900*           LITERALES DE REGLAS Y VEREDICTO                     *
004910******************************************************************
004920 01  WT-LITERALES.
004930*          CAMPO DE TRABAJO DE LA RUTINA.
004940     02  LIT-TRUST-BROKEN        PIC X(12) VALUE 'TRUST BROKEN'.
004950*          CAMPO DE TRABAJO DE LA RUTINA.
004960     02  LIT-TRUST-SAFE          PIC X(12) VALUE 'TRUST SAFE  '.
004970*          CAMPO DE TRABAJO DE LA RUTINA.
004980     02  LIT-SIN-BRECHAS         PIC X(50) VALUE
004990         'NO IRREVERSIBLE AUTHORITY EVENTS DETECTED'.
005000*          CAMPO DE TRABAJO DE LA RUTINA.
005010     02  LIT-DIRECCION-CERO      PIC X(42) VALUE
005020         '0x0000000000000000000000000000000000000000'.
005030*          CAMPO DE TRABAJO DE LA RUTINA.
005040     02  LIT-UNLIMITED           PIC X(16) VALUE 'UNLIMITED'.
005050*          CAMPO DE TRABAJO DE LA RUTINA.
005060     02  LIT-LIMITED             PIC X(16) VALUE 'LIMITED'.
005070*          CAMPO DE TRABAJO DE LA RUTINA.
005080     02  LIT-MAX-UINT            PIC X(64) VALUE
005090         'ffffffffffffffffffffffffffffffffffffffffffffffffffffffffffffff'.
005100*          CAMPO DE TRABAJO DE LA RUTINA.
005110     02  FILLER                  PIC X(04) VALUE SPACES.
005120******************************************************************
005130 REPORT SECTION.
005140 RD  WT-REPORTE-VEREDICTOS
005150     PAGE LIMIT IS 60
005160     HEADING 1
005170     FIRST DETAIL 5
005180     LAST DETAIL 54
005190     FOOTING 56.
005200*          CAMPO DE TRABAJO DE LA RUTINA.
005210 01  TYPE IS PH.
005220*          CAMPO DE TRABAJO DE LA RUTINA.
005230     02  LINE 1.
005240*          CAMPO DE TRABAJO DE LA RUTINA.
005250         03  COLUMN   1 PIC X(22) VALUE 'BANCO INDUSTRIAL, S.A.'.
005260*          CAMPO DE TRABAJO DE LA RUTINA.
005270         03  COLUMN  38 PIC X(46) VALUE
005280             'POINTZERO WALLET TRUST ANALYZER              '.
005290*          CAMPO DE TRABAJO DE LA RUTINA.
005300         03  COLUMN 106 PIC X(24) VALUE '  ANALISIS DE CONFIANZA'.
005310*          CAMPO DE TRABAJO DE LA RUTINA.
005320     02  LINE 2.
005330*          CAMPO DE TRABAJO DE LA RUTINA.
005340         03  COLUMN   1 PIC X(25) VALUE 'WTRUST01    00.08111993.R'.
005350*          CAMPO DE TRABAJO PARA LA FECHA DEL SISTEMA.
005360         03  COLUMN  49 PIC X(20) VALUE 'FECHA DE LA CORRIDA '.
005370*          CAMPO DE TRABAJO PARA LA FECHA DEL SISTEMA.
005380         03  COLUMN  70 PIC X(10) SOURCE WKS-RUN-FECHA.
005390*          CAMPO DE TRABAJO DE LA RUTINA.
005400         03  COLUMN 120 PIC X(06) VALUE 'PAGINA'.
005410*          CAMPO DE TRABAJO DE LA RUTINA.
005420         03  COLUMN 128 PIC Z(05) SOURCE
005430                                 PAGE-COUNTER IN WT-REPORTE-VEREDICTOS.
005440*          CAMPO DE TRABAJO DE LA RUTINA.
005450     02  LINE 3.
005460*          CAMPO DE TRABAJO DE LA RUTINA.
005470         03  COLUMN   1 PIC X(142) VALUE ALL '='.
005480*          CAMPO DE TRABAJO DE LA RUTINA.
005490     02  LINE 4.
005500*          CAMPO DE TRABAJO DE LA RUTINA.
005510         03  COLUMN   1 PIC X(14) VALUE 'DIRECCION'.
005520*          CAMPO DE TRABAJO DE LA RUTINA.
005530         03  COLUMN  46 PIC X(12) VALUE 'VEREDICTO'.
005540*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
005550         03  COLUMN  60 PIC X(14) VALUE 'BLOQUE BRECHA'.
005560*          CAMPO DE TRABAJO DE LA RUTINA.
005570         03  COLUMN  76 PIC X(26) VALUE 'MOTIVO'.
005580*          CAMPO DE TRABAJO DE LA RUTINA.
005590         03  COLUMN 127 PIC X(08) VALUE 'BRECHAS'.
005600*          CAMPO DE TRABAJO DE LA RUTINA.
005610         03  COLUMN 136 PIC X(07) VALUE 'ARISTAS'.
005620*          CAMPO DE TRABAJO DE LA RUTINA.
005630 01  WT-LINEA-DETALLE TYPE IS DETAIL.
005640*          CAMPO DE TRABAJO DE LA RUTINA.
005650     02  LINE IS PLUS 1.
005660*          CAMPO DE TRABAJO DE LA RUTINA.
005670         03  COLUMN   1  PIC X(42) SOURCE WKS-DET-WALLET.
005680*          CAMPO DE TRABAJO DE LA RUTINA.
005690         03  COLUMN  46  PIC X(12) SOURCE WKS-DET-VERDICT.
005700*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
005710         03  COLUMN  61  PIC Z(09)9 SOURCE WKS-DET-BLOCK.
005720*          CAMPO DE TRABAJO DE LA RUTINA.
005730         03  COLUMN  76  PIC X(50) SOURCE WKS-DET-REASON.
005740*          CAMPO DE TRABAJO DE LA RUTINA.
005750         03  COLUMN 127  PIC Z(03)9 SOURCE WKS-DET-BREACHES.
005760*          CAMPO DE TRABAJO DE LA RUTINA.
005770         03  COLUMN 136  PIC Z(03)9 SOURCE WKS-DET-EDGES.
005780*          CAMPO DE TRABAJO DE LA RUTINA.
005790 01  WT-LINEA-REGLA TYPE IS DETAIL.
005800*          CAMPO DE TRABAJO DE LA RUTINA.
005810     02  LINE IS PLUS 1.
005820*          CAMPO DE TRABAJO DE LA RUTINA.
005830         03  COLUMN   5  PIC X(10) VALUE '   REGLA:'.
005840*          CAMPO DE TRABAJO DE LA RUTINA.
005850         03  COLUMN  16  PIC X(08) SOURCE RG-SEVERIDAD (WT-IX-RG).
005860*          CAMPO DE TRABAJO DE LA RUTINA.
005870         03  COLUMN  26  PIC X(30) SOURCE RG-NOMBRE (WT-IX-RG).
005880*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
005890         03  COLUMN  58  PIC X(09) VALUE 'BLOQUE: '.
005900*          CAMPO DE TRABAJO RELACIONADO AL NUMERO DE BLOQUE.
005910         03  COLUMN  67  PIC Z(09)9 SOURCE RG-BLOQUE (WT-IX-RG).
005920*          CAMPO DE TRABAJO DE LA RUTINA.
005930 01  WT-LINEA-RECHAZO TYPE IS DETAIL.
005940*          CAMPO DE TRABAJO DE LA RUTINA.
005950     02  LINE IS PLUS 1.
005960*          CAMPO DE TRABAJO DE LA RUTINA.
005970         03  COLUMN   1  PIC X(42) SOURCE WKS-DET-WALLET.
005980*          CAMPO DE TRABAJO DE LA RUTINA.
005990         03  COLUMN  46  PIC X(16) VALUE 'INVALID ADDRESS'.
006000*          CAMPO DE TRABAJO DE LA RUTINA.
006010 01  TYPE IS RF.
006020*          CAMPO DE TRABAJO DE LA RUTINA.
006030     02  LINE IS PLUS 2.
006040*          CAMPO DE TRABAJO DE LA RUTINA.
006050         03  COLUMN   1 PIC X(142) VALUE ALL '='.
006060*          CAMPO DE TRABAJO DE LA RUTINA.
006070     02  LINE IS PLUS 1.
006080*          CAMPO DE TRABAJO DE LA RUTINA.
006090         03  COLUMN   1 PIC X(17) VALUE 'WALLETS READ    :'.
006100*          CAMPO DE TRABAJO DE LA RUTINA.
006110         03  COLUMN  19 PIC Z(05)9 SOURCE WKS-TOT-LEIDAS.
006120*          CAMPO DE TRABAJO DE LA RUTINA.
006130         03  COLUMN  40 PIC X(20) VALUE 'WALLETS REJECTED   :'.
006140*          CAMPO DE TRABAJO DE LA RUTINA.
006150         03  COLUMN  61 PIC Z(05)9 SOURCE WKS-TOT-RECHAZADAS.
006160*          CAMPO DE TRABAJO DE LA RUTINA.
006170     02  LINE IS PLUS 1.
006180*          CAMPO DE TRABAJO DE LA RUTINA.
006190         03  COLUMN   1 PIC X(17) VALUE 'TRUST BROKEN    :'.
006200*          CAMPO DE TRABAJO DE LA RUTINA.
006210         03  COLUMN  19 PIC Z(05)9 SOURCE WKS-TOT-ROTAS.
006220*          CAMPO DE TRABAJO DE LA RUTINA.
006230         03  COLUMN  40 PIC X(20) VALUE 'TRUST SAFE         :'.
006240*          CAMPO DE TRABAJO DE LA RUTINA.
006250         03  COLUMN  61 PIC Z(05)9 SOURCE WKS-TOT-SEGURAS.
006260*          CAMPO DE TRABAJO DE LA RUTINA.
006270     02  LINE IS PLUS 1.
006280*          CAMPO DE TRABAJO DE LA RUTINA.
006290         03  COLUMN   1 PIC X(24) VALUE 'TOTAL EDGES ANALYZED   :'.
006300*          CAMPO DE TRABAJO DE LA RUTINA.
006310         03  COLUMN  26 PIC Z(07)9 SOURCE WKS-TOT-ARISTAS.
006320*          CAMPO DE TRABAJO DE LA RUTINA.
006330         03  COLUMN  40 PIC X(20) VALUE 'TOTAL BREACHES     :'.
006340*          CAMPO DE TRABAJO DE LA RUTINA.
006350         03  COLUMN  61 PIC Z(07)9 SOURCE WKS-TOT-BRECHAS.
006360******************************************************************
006370 PROCEDURE DIVISION.
006380******************************************************************
006390*               S E C C I O N    P R I N C I P A L               *
006400******************************************************************
006410 000-PRINCIPAL SECTION.
006420*          SE EJECUTA LA RUTINA 100 ABRIR ARCHIVOS.
006430     PERFORM 100-ABRIR-ARCHIVOS
006440*          SE EJECUTA LA RUTINA 200 CARGAR EVENTOS EN MEMORIA.
006450     PERFORM 200-CARGAR-EVENTOS-EN-MEMORIA
006460*          SE LEE EL SIGUIENTE REGISTRO DE WALLETR.
006470     READ WALLETR
006480          AT END SET FIN-WALLETR TO TRUE
006490     END-READ
006500*          SE EJECUTA LA RUTINA 300 PROCESAR BILLETERAS.
006510     PERFORM 300-PROCESAR-BILLETERAS UNTIL FIN-WALLETR
006520*          SE EJECUTA LA RUTINA 900 IMPRIMIR TOTALES FINALES.
006530     PERFORM 900-IMPRIMIR-TOTALES-FINALES
006540*          SE EJECUTA LA RUTINA 999 CERRAR ARCHIVOS.
006550     PERFORM 999-CERRAR-ARCHIVOS
006560     STOP RUN.
006570 000-PRINCIPAL-E. EXIT.
006580******************************************************************
006590*           A P E R T U R A   D E   A R C H I V O S              *
006600******************************************************************
006610 100-ABRIR-ARCHIVOS SECTION.
006620*          SE OBTIENE LA FECHA DEL SISTEMA.
006630     ACCEPT WT-FECHA-SISTEMA FROM DATE YYYYMMDD
006640*          SE TRASLADA WKS DIA SIS AL CAMPO WKS DIA ED.
006650     MOVE   WKS-DIA-SIS  TO WKS-DIA-ED
006660*          SE TRASLADA WKS MES SIS AL CAMPO WKS MES ED.
006670     MOVE   WKS-MES-SIS  TO WKS-MES-ED
006680*          SE TRASLADA WKS ANIO SIS AL CAMPO WKS ANIO ED.
006690     MOVE   WKS-ANIO-SIS TO WKS-ANIO-ED
006700*          SE TRASLADA WT FECHA SISTEMA EDITADA AL CAMPO WKS RUN FECHA.
006710     MOVE   WT-FECHA-SISTEMA-EDITADA TO WKS-RUN-FECHA
006720*          SE TRASLADA 'WTRUST01' AL CAMPO PROGRAMA.
006730     MOVE   'WTRUST01' TO PROGRAMA
006740*          SE ABREN LOS ARCHIVOS DE LA CORRIDA.
006750     OPEN INPUT  WALLETR AUTHEVT
006760          OUTPUT VERDICT RPTVERD
006770*          CADA ARCHIVO SE REVISA POR SEPARADO. SI EL FILE
006780*          STATUS DEVUELTO NO ES ACEPTABLE SE ARMA LA LLAVE
006790*          DE DIAGNOSTICO (PROGRAMA/ARCHIVO/ACCION/LLAVE) Y SE
006800*          SE PASA A LA RUTINA DE DIAGNOSTICO DE FILE STATUS DE LA CASA.
006810     IF FS-WALLETR NOT EQUAL 0 AND 97
006820        MOVE 'OPEN'    TO ACCION
006830        MOVE SPACES    TO LLAVE
006840        MOVE 'WALLETR' TO ARCHIVO
006850        PERFORM 110-ERROR-APERTURA
006860     END-IF
006870*          SE VALIDA SI FS AUTHEVT NOT EQUAL 0 AND 97.
006880     IF FS-AUTHEVT NOT EQUAL 0 AND 97
006890        MOVE 'OPEN'    TO ACCION
006900        MOVE SPACES    TO LLAVE
006910        MOVE 'AUTHEVT' TO ARCHIVO
006920        PERFORM 110-ERROR-APERTURA
006930     END-IF
006940*          SE VALIDA SI FS VERDICT NOT EQUAL 0.
006950     IF FS-VERDICT NOT EQUAL 0
006960        MOVE 'OPEN'    TO ACCION
006970        MOVE SPACES    TO LLAVE
006980        MOVE 'VERDICT' TO ARCHIVO
006990        PERFORM 110-ERROR-APERTURA
007000     END-IF
007010*          SE VALIDA SI FS RPTVERD NOT EQUAL 0.
007020     IF FS-RPTVERD NOT EQUAL 0
007030        MOVE 'OPEN'    TO ACCION
007040        MOVE SPACES    TO LLAVE
007050        MOVE 'RPTVERD' TO ARCHIVO
007060        PERFORM 110-ERROR-APERTURA
007070     END-IF
007080*          SE INICIA EL REPORTE RESUMEN.
007090     INITIATE WT-REPORTE-VEREDICTOS
007100*          SE VALIDA SI UPSI 0.
007110     IF UPSI-0
007120        DISPLAY '>>> WTRUST01 DIAGNOSTICO EXTENDIDO ACTIVO <<<'
007130             UPON CONSOLE
007140     END-IF.
007150 100-ABRIR-ARCHIVOS-E. EXIT.
007160
007170******************************************************************
007180*          RUTINA DE DIAGNOSTICO DE APERTURA DE ARCHIVOS. SE LLEGA AQUI *
007190*          CUANDO EL FILE STATUS DE UN OPEN NO FUE ACEPTABLE; SE AVISA *
007200*          POR CONSOLA Y SE TERMINA LA CORRIDA CON RETURN-CODE 91. *
007210******************************************************************
007220 110-ERROR-APERTURA SECTION.
007230*          SE IDENTIFICA CUAL DE LOS CUATRO ARCHIVOS FALLO Y SE
007240*          INVOCA LA RUTINA DE DIAGNOSTICO DE FILE STATUS DE LA
007250*          CASA CON EL PAR FS-/FSE- QUE LE CORRESPONDE.
007260     EVALUATE TRUE
007270        WHEN ARCHIVO = 'WALLETR'
007280           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007290                                 FS-WALLETR, FSE-WALLETR
007300        WHEN ARCHIVO = 'AUTHEVT'
007310           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007320                                 FS-AUTHEVT, FSE-AUTHEVT
007330        WHEN ARCHIVO = 'VERDICT'
007340           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007350                                 FS-VERDICT, FSE-VERDICT
007360        WHEN ARCHIVO = 'RPTVERD'
007370           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
007380                                 FS-RPTVERD, FSE-RPTVERD
007390        WHEN OTHER
007400           CONTINUE
007410     END-EVALUATE
007420*          SE DESPLIEGA EL MENSAJE POR CONSOLA.
007430     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
007440             UPON CONSOLE
007450*          SE DESPLIEGA EL MENSAJE POR CONSOLA.
007460     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
007470             UPON CONSOLE
007480*          SE EJECUTA LA RUTINA 999 CERRAR ARCHIVOS.
007490     PERFORM 999-CERRAR-ARCHIVOS
007500*          SE TRASLADA 91 AL CAMPO RETURN CODE.
007510     MOVE 91 TO RETURN-CODE
007520     STOP RUN.
007530 110-ERROR-APERTURA-E. EXIT.
007540******************************************************************
007550*      C A R G A   D E   E V E N T O S   E N   M E M O R I A     *
007560*      (SE LEE SYSUT2 UNA SOLA VEZ, EL RESTO DE LA CORRIDA SE    *
007570*      HACE POR BUSQUEDA EN MEMORIA, NO POR RELECTURA DEL       *
007580*      ARCHIVO)                                                  *
007590******************************************************************
007600 200-CARGAR-EVENTOS-EN-MEMORIA SECTION.
007610*          SE LEE EL SIGUIENTE REGISTRO DE AUTHEVT.
007620     READ AUTHEVT
007630          AT END SET FIN-AUTHEVT TO TRUE
007640     END-READ
007650*          SE EJECUTA LA RUTINA 210 ACUMULAR EVENTO CRUDO.
007660     PERFORM 210-ACUMULAR-EVENTO-CRUDO UNTIL FIN-AUTHEVT.
007670 200-CARGAR-EVENTOS-EN-MEMORIA-E. EXIT.
007680
007690******************************************************************
007700*          COPIA UN REGISTRO LEIDO DE AUTHEVT A LA TABLA EN MEMORIA *
007710*          WT-TABLA-EVENTOS-CRUDOS, SIN FILTRAR NI ORDENAR TODAVIA. *
007720******************************************************************
007730 210-ACUMULAR-EVENTO-CRUDO SECTION.
007740*          SE VALIDA SI WKS EVENTOS CRUDOS COUNT < WT MAX EVENTOS CRUDOS.
007750     IF WKS-EVENTOS-CRUDOS-COUNT < WT-MAX-EVENTOS-CRUDOS
007760        ADD 1 TO WKS-EVENTOS-CRUDOS-COUNT
007770        SET WT-IX-EVT TO WKS-EVENTOS-CRUDOS-COUNT
007780        MOVE AE-WALLET   TO EC-WALLET   (WT-IX-EVT)
007790        MOVE AE-TYPE     TO EC-TYPE     (WT-IX-EVT)
007800        MOVE AE-CONTRACT TO EC-CONTRACT (WT-IX-EVT)
007810        MOVE AE-TARGET   TO EC-TARGET   (WT-IX-EVT)
007820        MOVE AE-ROLE     TO EC-ROLE     (WT-IX-EVT)
007830        MOVE AE-AMOUNT   TO EC-AMOUNT   (WT-IX-EVT)
007840        MOVE AE-BLOCK    TO EC-BLOCK    (WT-IX-EVT)
007850     END-IF
007860*          SE LEE EL SIGUIENTE REGISTRO DE AUTHEVT.
007870     READ AUTHEVT
007880          AT END SET FIN-AUTHEVT TO TRUE
007890     END-READ.
007900 210-ACUMULAR-EVENTO-CRUDO-E. EXIT.
007910******************************************************************
007920*      P R O C E S O   D E   C A D A   B I L L E T E R A         *
007930******************************************************************
007940 300-PROCESAR-BILLETERAS SECTION.
007950*          WKS-SECUENCIA-EJECUCION (77-NIVEL) LLEVA EL NUMERO DE
007960*          BILLETERA DENTRO DE LA CORRIDA, SOLO PARA BITACORA DE
007970*          DEPURACION (UPSI-0); NO FORMA PARTE DEL VEREDICTO.
007980     MOVE ZEROES TO WKS-EDGE-COUNT
007990                    WKS-TRIGGER-COUNT
008000                    WKS-EVENTOS-BILLETERA-COUNT
008010*          SE SUMA 1 A WKS SECUENCIA EJECUCION.
008020     ADD 1 TO WKS-SECUENCIA-EJECUCION
008030*          SE VALIDA SI UPSI 0.
008040     IF UPSI-0
008050        DISPLAY 'WTRUST01: BILLETERA NO. ' WKS-SECUENCIA-EJECUCION
008060                UPON CONSOLE
008070     END-IF
008080*          SE SUMA 1 A WKS TOT LEIDAS.
008090     ADD 1 TO WKS-TOT-LEIDAS
008100*          SE EJECUTA LA RUTINA 310 VALIDAR BILLETERA.
008110     PERFORM 310-VALIDAR-BILLETERA
008120*          SE VALIDA SI BILLETERA OK.
008130     IF BILLETERA-OK
008140        PERFORM 320-OBTENER-EVENTOS-BILLETERA
008150        PERFORM 400-CONSTRUIR-GRAFO-AUTORIDAD
008160        PERFORM 500-EVALUAR-REGLAS-AUTORIDAD
008170        PERFORM 600-CONSTRUIR-VEREDICTO
008180        PERFORM 610-VALIDAR-VEREDICTO
008190        IF VEREDICTO-VALIDO
008200           PERFORM 620-ESCRIBIR-VEREDICTO
008210           PERFORM 700-IMPRIMIR-DETALLE-BILLETERA
008220           PERFORM 800-ACUMULAR-TOTALES
008230        END-IF
008240     ELSE
008250        ADD 1 TO WKS-TOT-RECHAZADAS
008260        PERFORM 710-IMPRIMIR-RECHAZO
008270     END-IF
008280*          SE LEE EL SIGUIENTE REGISTRO DE WALLETR.
008290     READ WALLETR
008300          AT END SET FIN-WALLETR TO TRUE
008310     END-READ.
008320 300-PROCESAR-BILLETERAS-E. EXIT.
008330******************************************************************
008340*      W A L L E T - V A L I D A T O R                           *
008350*      DIRECCION NO VACIA, FORMATO 0X + 40 HEX, SE NORMALIZA     *
008360*      A MINUSCULAS                                              *
008370******************************************************************
008380 310-VALIDAR-BILLETERA SECTION.
008390*          SE TRASLADA ZEROES AL CAMPO WKS BILLETERA VALIDA.
008400     MOVE ZEROES TO WKS-BILLETERA-VALIDA
008410*          SE TRASLADA WR WALLET AL CAMPO WKS WALLET NORMALIZADA.
008420     MOVE WR-WALLET TO WKS-WALLET-NORMALIZADA
008430*          SE REVISA EL CONTENIDO DEL CAMPO.
008440     INSPECT WKS-WALLET-NORMALIZADA CONVERTING
008450        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
008460        'abcdefghijklmnopqrstuvwxyz'
008470*          SE VALIDA SI WR WALLET = SPACES.
008480     IF WR-WALLET = SPACES
008490        GO TO 310-VALIDAR-BILLETERA-E
008500     END-IF
008510*          EL PREFIJO DEBE VENIR EXACTO EN MINUSCULA; '0X' EN
008520*          MAYUSCULA NO ES VALIDO, AUNQUE EL CUERPO HEXADECIMAL SI
008530*          ACEPTE AMBOS CASOS DE LETRA.
008540     IF WR-PREFIJO NOT = '0x'
008550        GO TO 310-VALIDAR-BILLETERA-E
008560     END-IF
008570*          SE TRASLADA 1 AL CAMPO WKS BILLETERA VALIDA.
008580     MOVE 1 TO WKS-BILLETERA-VALIDA
008590*          SE EJECUTA LA RUTINA 315 VERIFICAR HEX DIGITO.
008600     PERFORM 315-VERIFICAR-HEX-DIGITO
008610        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 40
008620*          SE TRASLADA '0X' AL CAMPO WKS WALLET NORMALIZADA.
008630     MOVE '0x' TO WKS-WALLET-NORMALIZADA (1:2).
008640 310-VALIDAR-BILLETERA-E. EXIT.
008650
008660******************************************************************
008670*          VERIFICA UN SOLO CARACTER DEL CUERPO HEXADECIMAL CONTRA LA *
008680*          CLASE HEX-DIGIT DEFINIDA EN SPECIAL-NAMES.            *
008690******************************************************************
008700 315-VERIFICAR-HEX-DIGITO SECTION.
008710*          SE VALIDA SI WR HEX (WKS I:1) NOT HEX DIGIT.
008720     IF WR-HEX (WKS-I:1) NOT HEX-DIGIT
008730        MOVE ZEROES TO WKS-BILLETERA-VALIDA
008740        MOVE WKS-I  TO WKS-K
008750        SET WKS-I TO 41
008760     END-IF.
008770 315-VERIFICAR-HEX-DIGITO-E. EXIT.
008780******************************************************************
008790*      E V E N T - S O U R C E                                   *
008800*      BUSCA EN LA TABLA EN MEMORIA LOS EVENTOS DE LA BILLETERA. *
008810*      SI NO HAY NINGUNO, SE GENERAN EVENTOS SIMULADOS           *
008820*      DETERMINISTICOS SEGUN EL ULTIMO CARACTER HEXADECIMAL      *
008830******************************************************************
008840 320-OBTENER-EVENTOS-BILLETERA SECTION.
008850*          SE EJECUTA LA RUTINA 325 COPIAR EVENTO SI COINCIDE.
008860     PERFORM 325-COPIAR-EVENTO-SI-COINCIDE
008870        VARYING WKS-I FROM 1 BY 1
008880           UNTIL WKS-I > WKS-EVENTOS-CRUDOS-COUNT
008890*          SE VALIDA SI WKS EVENTOS BILLETERA COUNT = ZEROES.
008900     IF WKS-EVENTOS-BILLETERA-COUNT = ZEROES
008910        PERFORM 330-GENERAR-EVENTOS-SIMULADOS
008920     END-IF.
008930 320-OBTENER-EVENTOS-BILLETERA-E. EXIT.
008940
008950******************************************************************
008960*          COMPARA UN RENGLON DE LA TABLA DE EVENTOS CRUDOS CONTRA LA *
008970*          BILLETERA QUE SE ESTA PROCESANDO Y, SI COINCIDE, LO COPIA A *
008980*          LA TABLA DE EVENTOS DE LA BILLETERA.                       *
008990******************************************************************
009000 325-COPIAR-EVENTO-SI-COINCIDE SECTION.
009010*          SE FIJA WT IX EVT AL VALOR INDICADO.
009020     SET WT-IX-EVT TO WKS-I
009030*          SE VALIDA SI EC WALLET (WT IX EVT) = WR WALLET.
009040     IF EC-WALLET (WT-IX-EVT) = WR-WALLET
009050        AND WKS-EVENTOS-BILLETERA-COUNT < WT-MAX-EVENTOS-BILLETERA
009060        ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
009070        SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
009080        MOVE EC-TYPE     (WT-IX-EVT) TO EB-TYPE     (WT-IX-EVB)
009090        MOVE EC-CONTRACT (WT-IX-EVT) TO EB-CONTRACT (WT-IX-EVB)
009100        MOVE EC-TARGET   (WT-IX-EVT) TO EB-TARGET   (WT-IX-EVB)
009110        MOVE EC-ROLE     (WT-IX-EVT) TO EB-ROLE     (WT-IX-EVB)
009120        MOVE EC-AMOUNT   (WT-IX-EVT) TO EB-AMOUNT   (WT-IX-EVB)
009130        MOVE EC-BLOCK    (WT-IX-EVT) TO EB-BLOCK    (WT-IX-EVB)
009140     END-IF.
009150 325-COPIAR-EVENTO-SI-COINCIDE-E. EXIT.
009160
009170******************************************************************
009180*          CUANDO LA BILLETERA NO TRAE EVENTOS REALES EN AUTHEVT, SE *
009190*          FABRICA UN ESCENARIO DE PRUEBA SEGUN LA BANDA DEL ULTIMO *
009200*          CARACTER HEXADECIMAL, PARA QUE EL MOTOR DE REGLAS SIEMPRE *
009210*          TENGA ALGO QUE EVALUAR EN AMBIENTE DE PRUEBAS.        *
009220******************************************************************
009230 330-GENERAR-EVENTOS-SIMULADOS SECTION.
009240*          SE TRASLADA 18000000 AL CAMPO WKS BLOQUE BASE.
009250     MOVE 18000000 TO WKS-BLOQUE-BASE
009260*          SE BUSCA EL ULTIMO CARACTER DE LA BILLETERA DENTRO DE
009270*          LA TABLA DE DIGITOS HEXADECIMALES PARA UBICAR, EN LA
009280*          MISMA POSICION, LA BANDA DE ESCENARIO QUE LE TOCA.
009290     MOVE 'X' TO WKS-ESCENARIO
009300*          SE FIJA WT IX HEX AL VALOR INDICADO.
009310     SET WT-IX-HEX TO 1
009320*          SE EJECUTA LA INSTRUCCION DE LA RUTINA.
009330     SEARCH HX-DIGITO
009340        AT END
009350           CONTINUE
009360        WHEN HX-DIGITO (WT-IX-HEX) = WKS-ULTIMO-CARACTER
009370           MOVE ES-ESCENARIO-POR-HEX (WT-IX-HEX) TO WKS-ESCENARIO
009380     END-SEARCH
009390*          SE EVALUA CUAL DE LOS CASOS APLICA.
009400     EVALUATE WKS-ESCENARIO
009410        WHEN 'A'
009420           PERFORM 331-ESCENARIO-APROBACION-ILIMITADA
009430        WHEN 'B'
009440           PERFORM 332-ESCENARIO-ADMIN-PROXY
009450        WHEN 'C'
009460           PERFORM 333-ESCENARIO-PROPIETARIO
009470        WHEN 'D'
009480           PERFORM 334-ESCENARIO-ROL-SIN-REVOCAR
009490        WHEN 'E'
009500           PERFORM 335-ESCENARIO-APROBACION-Y-REVOCACION
009510        WHEN OTHER
009520           CONTINUE
009530     END-EVALUATE.
009540 330-GENERAR-EVENTOS-SIMULADOS-E. EXIT.
009550
009560******************************************************************
009570*          ESCENARIO SIMULADO 'A': UNA SOLA ARISTA DE APROBACION SIN *
009580*          LIMITE DE MONTO (DISPARA LA REGLA 001).               *
009590******************************************************************
009600 331-ESCENARIO-APROBACION-ILIMITADA SECTION.
009610*          SE SUMA 1 A WKS EVENTOS BILLETERA COUNT.
009620     ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
009630*          SE FIJA WT IX EVB AL VALOR INDICADO.
009640     SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
009650*          SE TRASLADA 'TOKEN_APPROVAL' AL CAMPO EB TYPE.
009660     MOVE 'token_approval'        TO EB-TYPE     (WT-IX-EVB)
009670*          SE TRASLADA WR WALLET AL CAMPO EB CONTRACT.
009680     MOVE WR-WALLET               TO EB-CONTRACT (WT-IX-EVB)
009690*          SE TRASLADA WR WALLET AL CAMPO EB TARGET.
009700     MOVE WR-WALLET               TO EB-TARGET   (WT-IX-EVB)
009710*          SE TRASLADA SPACES AL CAMPO EB ROLE.
009720     MOVE SPACES                  TO EB-ROLE     (WT-IX-EVB)
009730*          SE TRASLADA LIT UNLIMITED AL CAMPO EB AMOUNT.
009740     MOVE LIT-UNLIMITED           TO EB-AMOUNT   (WT-IX-EVB)
009750*          SE CALCULA EL VALOR DEL CAMPO.
009760     COMPUTE EB-BLOCK (WT-IX-EVB) = WKS-BLOQUE-BASE + 120.
009770 331-ESCENARIO-APROBACION-ILIMITADA-E. EXIT.
009780
009790******************************************************************
009800*          ESCENARIO SIMULADO 'B': CAMBIO DE ADMINISTRADOR DE UN PROXY *
009810*          (DISPARA LA REGLA 002).                               *
009820******************************************************************
009830 332-ESCENARIO-ADMIN-PROXY SECTION.
009840*          SE SUMA 1 A WKS EVENTOS BILLETERA COUNT.
009850     ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
009860*          SE FIJA WT IX EVB AL VALOR INDICADO.
009870     SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
009880*          SE TRASLADA 'PROXY_ADMIN_TRANSFER' AL CAMPO EB TYPE.
009890     MOVE 'proxy_admin_transfer'  TO EB-TYPE     (WT-IX-EVB)
009900*          SE TRASLADA WR WALLET AL CAMPO EB CONTRACT.
009910     MOVE WR-WALLET               TO EB-CONTRACT (WT-IX-EVB)
009920*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
009930     MOVE '0xa11cea5e00000000000000000000000000000001'
009940                                  TO EB-TARGET   (WT-IX-EVB)
009950*          SE TRASLADA SPACES AL CAMPO EB ROLE.
009960     MOVE SPACES                  TO EB-ROLE     (WT-IX-EVB)
009970*          SE TRASLADA SPACES AL CAMPO EB AMOUNT.
009980     MOVE SPACES                  TO EB-AMOUNT   (WT-IX-EVB)
009990*          SE CALCULA EL VALOR DEL CAMPO.
010000     COMPUTE EB-BLOCK (WT-IX-EVB) = WKS-BLOQUE-BASE + 450.
010010 332-ESCENARIO-ADMIN-PROXY-E. EXIT.
010020
010030******************************************************************
010040*          ESCENARIO SIMULADO 'C': TRANSFERENCIA DE PROPIETARIO DE UN *
010050*          CONTRATO (DISPARA LA REGLA 003).                      *
010060******************************************************************
010070 333-ESCENARIO-PROPIETARIO SECTION.
010080*          SE SUMA 1 A WKS EVENTOS BILLETERA COUNT.
010090     ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
010100*          SE FIJA WT IX EVB AL VALOR INDICADO.
010110     SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
010120*          SE TRASLADA 'OWNERSHIP_TRANSFER' AL CAMPO EB TYPE.
010130     MOVE 'ownership_transfer'    TO EB-TYPE     (WT-IX-EVB)
010140*          SE TRASLADA WR WALLET AL CAMPO EB CONTRACT.
010150     MOVE WR-WALLET               TO EB-CONTRACT (WT-IX-EVB)
010160*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
010170     MOVE '0xdeadbeef0000000000000000000000000000beef'
010180                                  TO EB-TARGET   (WT-IX-EVB)
010190*          SE TRASLADA SPACES AL CAMPO EB ROLE.
010200     MOVE SPACES                  TO EB-ROLE     (WT-IX-EVB)
010210*          SE TRASLADA SPACES AL CAMPO EB AMOUNT.
010220     MOVE SPACES                  TO EB-AMOUNT   (WT-IX-EVB)
010230*          SE CALCULA EL VALOR DEL CAMPO.
010240     COMPUTE EB-BLOCK (WT-IX-EVB) = WKS-BLOQUE-BASE + 60.
010250 333-ESCENARIO-PROPIETARIO-E. EXIT.
010260
010270******************************************************************
010280*          ESCENARIO SIMULADO 'D': SE OTORGA UN ROL Y NUNCA SE REVOCA *
010290*          (DISPARA LA REGLA 004).                               *
010300******************************************************************
010310 334-ESCENARIO-ROL-SIN-REVOCAR SECTION.
010320*          SE SUMA 1 A WKS EVENTOS BILLETERA COUNT.
010330     ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
010340*          SE FIJA WT IX EVB AL VALOR INDICADO.
010350     SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
010360*          SE TRASLADA 'ROLE_GRANT' AL CAMPO EB TYPE.
010370     MOVE 'role_grant'            TO EB-TYPE     (WT-IX-EVB)
010380*          SE TRASLADA WR WALLET AL CAMPO EB CONTRACT.
010390     MOVE WR-WALLET               TO EB-CONTRACT (WT-IX-EVB)
010400*          SE TRASLADA WR WALLET AL CAMPO EB TARGET.
010410     MOVE WR-WALLET               TO EB-TARGET   (WT-IX-EVB)
010420*          SE TRASLADA 'MINTER_ROLE' AL CAMPO EB ROLE.
010430     MOVE 'MINTER_ROLE'           TO EB-ROLE     (WT-IX-EVB)
010440*          SE TRASLADA SPACES AL CAMPO EB AMOUNT.
010450     MOVE SPACES                  TO EB-AMOUNT   (WT-IX-EVB)
010460*          SE CALCULA EL VALOR DEL CAMPO.
010470     COMPUTE EB-BLOCK (WT-IX-EVB) = WKS-BLOQUE-BASE + 200.
010480 334-ESCENARIO-ROL-SIN-REVOCAR-E. EXIT.
010490
010500******************************************************************
010510*          ESCENARIO SIMULADO 'E': SE OTORGA UN ROL Y MAS ADELANTE SE *
010520*          REVOCA (NO DEBE DISPARAR LA REGLA 004).               *
010530******************************************************************
010540 335-ESCENARIO-APROBACION-Y-REVOCACION SECTION.
010550*          SE SUMA 1 A WKS EVENTOS BILLETERA COUNT.
010560     ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
010570*          SE FIJA WT IX EVB AL VALOR INDICADO.
010580     SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
010590*          SE TRASLADA 'TOKEN_APPROVAL' AL CAMPO EB TYPE.
010600     MOVE 'token_approval'        TO EB-TYPE     (WT-IX-EVB)
010610*          SE TRASLADA WR WALLET AL CAMPO EB CONTRACT.
010620     MOVE WR-WALLET               TO EB-CONTRACT (WT-IX-EVB)
010630*          SE TRASLADA WR WALLET AL CAMPO EB TARGET.
010640     MOVE WR-WALLET               TO EB-TARGET   (WT-IX-EVB)
010650*          SE TRASLADA SPACES AL CAMPO EB ROLE.
010660     MOVE SPACES                  TO EB-ROLE     (WT-IX-EVB)
010670*          SE TRASLADA '500' AL CAMPO EB AMOUNT.
010680     MOVE '500'                   TO EB-AMOUNT   (WT-IX-EVB)
010690*          SE CALCULA EL VALOR DEL CAMPO.
010700     COMPUTE EB-BLOCK (WT-IX-EVB) = WKS-BLOQUE-BASE - 1000
010710*          SE SUMA 1 A WKS EVENTOS BILLETERA COUNT.
010720     ADD 1 TO WKS-EVENTOS-BILLETERA-COUNT
010730*          SE FIJA WT IX EVB AL VALOR INDICADO.
010740     SET WT-IX-EVB TO WKS-EVENTOS-BILLETERA-COUNT
010750*          SE TRASLADA 'ROLE_REVOKE' AL CAMPO EB TYPE.
010760     MOVE 'role_revoke'           TO EB-TYPE     (WT-IX-EVB)
010770*          SE TRASLADA WR WALLET AL CAMPO EB CONTRACT.
010780     MOVE WR-WALLET               TO EB-CONTRACT (WT-IX-EVB)
010790*          SE TRASLADA WR WALLET AL CAMPO EB TARGET.
010800     MOVE WR-WALLET               TO EB-TARGET   (WT-IX-EVB)
010810*          SE TRASLADA 'MINTER_ROLE' AL CAMPO EB ROLE.
010820     MOVE 'MINTER_ROLE'           TO EB-ROLE     (WT-IX-EVB)
010830*          SE TRASLADA SPACES AL CAMPO EB AMOUNT.
010840     MOVE SPACES                  TO EB-AMOUNT   (WT-IX-EVB)
010850*          SE CALCULA EL VALOR DEL CAMPO.
010860     COMPUTE EB-BLOCK (WT-IX-EVB) = WKS-BLOQUE-BASE - 500.
010870 335-ESCENARIO-APROBACION-Y-REVOCACION-E. EXIT.
010880******************************************************************
010890*      G R A P H - B U I L D E R                                 *
010900*      DESCARTA EVENTOS SIN TIPO O SIN BLOQUE VALIDO, PASA A     *
010910*      MINUSCULAS CONTRATO Y CONTRAPARTE, NORMALIZA EL MONTO Y   *
010920*      ORDENA LAS ARISTAS POR BLOQUE ASCENDENTE                  *
010930******************************************************************
010940 400-CONSTRUIR-GRAFO-AUTORIDAD SECTION.
010950*          SE EJECUTA LA RUTINA 405 EXAMINAR EVENTO BILLETERA.
010960     PERFORM 405-EXAMINAR-EVENTO-BILLETERA
010970        VARYING WKS-I FROM 1 BY 1
010980           UNTIL WKS-I > WKS-EVENTOS-BILLETERA-COUNT
010990*          SE EJECUTA LA RUTINA 420 ORDENAR ARISTAS POR BLOQUE.
011000     PERFORM 420-ORDENAR-ARISTAS-POR-BLOQUE.
011010 400-CONSTRUIR-GRAFO-AUTORIDAD-E. EXIT.
011020
011030******************************************************************
011040*          EXAMINA UN RENGLON DE LA TABLA DE EVENTOS DE LA BILLETERA Y, *
011050*          SI ES UN TIPO DE EVENTO QUE LA REGLA DE NEGOCIO RECONOCE, *
011060*          MANDA A AGREGAR LA ARISTA CORRESPONDIENTE AL GRAFO.   *
011070******************************************************************
011080 405-EXAMINAR-EVENTO-BILLETERA SECTION.
011090*          SE FIJA WT IX EVB AL VALOR INDICADO.
011100     SET WT-IX-EVB TO WKS-I
011110*          SE EJECUTA LA RUTINA 410 VALIDAR Y AGREGAR ARISTA.
011120     PERFORM 410-VALIDAR-Y-AGREGAR-ARISTA.
011130 405-EXAMINAR-EVENTO-BILLETERA-E. EXIT.
011140
011150******************************************************************
011160*          VALIDA LOS CAMPOS DE UNA ARISTA CANDIDATA (MONTO, BLOQUE) Y, *
011170*          SI PASAN, LA AGREGA A WT-TABLA-ARISTAS.               *
011180******************************************************************
011190 410-VALIDAR-Y-AGREGAR-ARISTA SECTION.
011200*          SE VALIDA SI EB TYPE (WT IX EVB) = SPACES.
011210     IF EB-TYPE (WT-IX-EVB) = SPACES
011220        GO TO 410-VALIDAR-Y-AGREGAR-ARISTA-E
011230     END-IF
011240*          SE VALIDA SI EB BLOCK (WT IX EVB) IS NOT NUMERIC.
011250     IF EB-BLOCK (WT-IX-EVB) IS NOT NUMERIC
011260        GO TO 410-VALIDAR-Y-AGREGAR-ARISTA-E
011270     END-IF
011280*          SE VALIDA SI EB BLOCK (WT IX EVB) = ZEROES.
011290     IF EB-BLOCK (WT-IX-EVB) = ZEROES
011300        GO TO 410-VALIDAR-Y-AGREGAR-ARISTA-E
011310     END-IF
011320*          SE VALIDA SI WKS EDGE COUNT >= WT MAX ARISTAS.
011330     IF WKS-EDGE-COUNT >= WT-MAX-ARISTAS
011340        GO TO 410-VALIDAR-Y-AGREGAR-ARISTA-E
011350     END-IF
011360*          SE SUMA 1 A WKS EDGE COUNT.
011370     ADD 1 TO WKS-EDGE-COUNT
011380*          SE FIJA WT IX ED1 AL VALOR INDICADO.
011390     SET WT-IX-ED1 TO WKS-EDGE-COUNT
011400*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
011410     MOVE EB-TYPE     (WT-IX-EVB) TO ED-TYPE     (WT-IX-ED1)
011420*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
011430     MOVE EB-CONTRACT (WT-IX-EVB) TO ED-CONTRACT (WT-IX-ED1)
011440*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
011450     MOVE EB-TARGET   (WT-IX-EVB) TO ED-TARGET   (WT-IX-ED1)
011460*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
011470     MOVE EB-ROLE     (WT-IX-EVB) TO ED-ROLE     (WT-IX-ED1)
011480*          SE TRASLADA EL DATO AL CAMPO DE TRABAJO.
011490     MOVE EB-BLOCK    (WT-IX-EVB) TO ED-BLOCK    (WT-IX-ED1)
011500*          SE REVISA EL CONTENIDO DEL CAMPO.
011510     INSPECT ED-CONTRACT (WT-IX-ED1) CONVERTING
011520        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
011530        'abcdefghijklmnopqrstuvwxyz'
011540*          SE REVISA EL CONTENIDO DEL CAMPO.
011550     INSPECT ED-TARGET (WT-IX-ED1) CONVERTING
011560        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
011570        'abcdefghijklmnopqrstuvwxyz'
011580*          SE EJECUTA LA RUTINA 430 NORMALIZAR MONTO.
011590     PERFORM 430-NORMALIZAR-MONTO.
011600 410-VALIDAR-Y-AGREGAR-ARISTA-E. EXIT.
011610
011620******************************************************************
011630*          ORDENA WT-TABLA-ARISTAS EN FORMA ASCENDENTE POR NUMERO DE *
011640*          BLOQUE, PARA QUE LA EVALUACION DE REGLAS RESPETE EL ORDEN *
011650*          CRONOLOGICO (LA PRIMERA BRECHA ENCONTRADA GANA).      *
011660******************************************************************
011670 420-ORDENAR-ARISTAS-POR-BLOQUE SECTION.
011680*          SE VALIDA SI WKS EDGE COUNT < 2.
011690     IF WKS-EDGE-COUNT < 2
011700        GO TO 420-ORDENAR-ARISTAS-POR-BLOQUE-E
011710     END-IF
011720*          SE EJECUTA LA RUTINA 422 PASADA ORDENAMIENTO.
011730     PERFORM 422-PASADA-ORDENAMIENTO
011740        VARYING WKS-I FROM 1 BY 1
011750           UNTIL WKS-I > WKS-EDGE-COUNT - 1.
011760 420-ORDENAR-ARISTAS-POR-BLOQUE-E. EXIT.
011770
011780******************************************************************
011790*          UNA PASADA DEL ORDENAMIENTO POR INTERCAMBIO (BURBUJA) SOBRE *
011800*          WT-TABLA-ARISTAS.                                     *
011810******************************************************************
011820 422-PASADA-ORDENAMIENTO SECTION.
011830*          SE EJECUTA LA RUTINA 424 COMPARAR E INTERCAMBIAR.
011840     PERFORM 424-COMPARAR-E-INTERCAMBIAR
011850        VARYING WKS-J FROM 1 BY 1
011860           UNTIL WKS-J > WKS-EDGE-COUNT - WKS-I.
011870 422-PASADA-ORDENAMIENTO-E. EXIT.
011880
011890******************************************************************
011900*          COMPARA DOS ARISTAS CONSECUTIVAS Y LAS INTERCAMBIA SI ESTAN *
011910*          FUERA DE ORDEN POR BLOQUE.                            *
011920******************************************************************
011930 424-COMPARAR-E-INTERCAMBIAR SECTION.
011940*          SE FIJA WT IX ED1 AL VALOR INDICADO.
011950     SET WT-IX-ED1 TO WKS-J
011960*          SE FIJA WT IX ED2 AL VALOR INDICADO.
011970     SET WT-IX-ED2 TO WKS-J
011980*          SE FIJA EL INDICADOR O SUBINDICE DE TRABAJO.
011990     SET WT-IX-ED2 UP BY 1
012000*          SE VALIDA SI ED BLOCK (WT IX ED2) < ED BLOCK (WT IX ED1).
012010     IF ED-BLOCK (WT-IX-ED2) < ED-BLOCK (WT-IX-ED1)
012020        MOVE ED-ARISTA (WT-IX-ED1) TO WT-ARISTA-TEMPORAL
012030        MOVE ED-ARISTA (WT-IX-ED2) TO ED-ARISTA (WT-IX-ED1)
012040        MOVE WT-ARISTA-TEMPORAL    TO ED-ARISTA (WT-IX-ED2)
012050     END-IF.
012060 424-COMPARAR-E-INTERCAMBIAR-E. EXIT.
012070******************************************************************
012080*      NORMALIZACION DE MONTO: DETECTA LOS ALIAS DE 'ILIMITADO' *
012090*      (2^256-1 Y SUS ALIAS TEXTUALES) Y MARCA LOS MONTOS        *
012100*      DEMASIADO LARGOS QUE NO SON ILIMITADOS COMO 'LIMITED'     *
012110******************************************************************
012120 430-NORMALIZAR-MONTO SECTION.
012130*          SE EVALUA CUAL DE LOS CASOS APLICA.
012140     EVALUATE ED-AMOUNT (WT-IX-ED1)
012150        WHEN LIT-UNLIMITED
012160        WHEN 'unlimited'
012170        WHEN 'MAX'
012180        WHEN 'MAX_UINT'
012190        WHEN 'MAX_UINT256'
012200        WHEN 'type(uint256).max'
012210           MOVE LIT-UNLIMITED TO ED-AMOUNT (WT-IX-ED1)
012220        WHEN OTHER
012230           IF ED-AMOUNT (WT-IX-ED1) (1:16) = LIT-MAX-UINT (1:16)
012240              MOVE LIT-UNLIMITED TO ED-AMOUNT (WT-IX-ED1)
012250           ELSE
012260              PERFORM 440-VERIFICAR-MONTO-LARGO
012270           END-IF
012280     END-EVALUATE.
012290 430-NORMALIZAR-MONTO-E. EXIT.
012300
012310******************************************************************
012320*          CUANDO EL MONTO NORMALIZADO NO ES 'UNLIMITED' Y SU LONGITUD *
012330*          EXCEDE LO PERMITIDO, SE MARCA COMO 'LIMITED' EN VEZ DEL VALOR *
012340*          NUMERICO CRUDO.                                       *
012350******************************************************************
012360 440-VERIFICAR-MONTO-LARGO SECTION.
012370*          SE TRASLADA ZEROES AL CAMPO WKS AMOUNT LONGITUD.
012380     MOVE ZEROES TO WKS-AMOUNT-LONGITUD
012390*          SE EJECUTA LA RUTINA 445 BUSCAR ULTIMO CARACTER MONTO.
012400     PERFORM 445-BUSCAR-ULTIMO-CARACTER-MONTO
012410        VARYING WKS-K FROM 16 BY -1 UNTIL WKS-K < 1
012420*          SE VALIDA SI WKS AMOUNT LONGITUD > 16.
012430     IF WKS-AMOUNT-LONGITUD > 16
012440        MOVE LIT-LIMITED TO ED-AMOUNT (WT-IX-ED1)
012450     END-IF.
012460 440-VERIFICAR-MONTO-LARGO-E. EXIT.
012470
012480******************************************************************
012490*          LOCALIZA EL ULTIMO CARACTER NO BLANCO DEL MONTO CRUDO PARA *
012500*          PODER MEDIR SU LONGITUD REAL.                         *
012510******************************************************************
012520 445-BUSCAR-ULTIMO-CARACTER-MONTO SECTION.
012530*          SE VALIDA SI ED AMOUNT (WT IX ED1) (WKS K:1) NOT = SPACE.
012540     IF ED-AMOUNT (WT-IX-ED1) (WKS-K:1) NOT = SPACE
012550        MOVE WKS-K TO WKS-AMOUNT-LONGITUD
012560        SET WKS-K TO 0
012570     END-IF.
012580 445-BUSCAR-ULTIMO-CARACTER-MONTO-E. EXIT.
012590******************************************************************
012600*      R U L E - E N G I N E                                     *
012610*      EVALUA LAS CUATRO REGLAS FIJAS CONTRA CADA ARISTA, EN     *
012620*      EL ORDEN YA ASCENDENTE POR BLOQUE                        *
012630******************************************************************
012640 500-EVALUAR-REGLAS-AUTORIDAD SECTION.
012650*          SE EJECUTA LA RUTINA 505 EVALUAR ARISTA.
012660     PERFORM 505-EVALUAR-ARISTA
012670        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-EDGE-COUNT.
012680 500-EVALUAR-REGLAS-AUTORIDAD-E. EXIT.
012690
012700******************************************************************
012710*          EVALUA UNA SOLA ARISTA DEL GRAFO CONTRA LAS CUATRO REGLAS DE *
012720*          AUTORIDAD, EN EL ORDEN EN QUE APARECEN EN EL MANUAL.  *
012730******************************************************************
012740 505-EVALUAR-ARISTA SECTION.
012750*          SE FIJA WT IX ED1 AL VALOR INDICADO.
012760     SET WT-IX-ED1 TO WKS-I
012770*          SE EVALUA CUAL DE LOS CASOS APLICA.
012780     EVALUATE ED-TYPE (WT-IX-ED1)
012790        WHEN 'token_approval'
012800           PERFORM 510-REGLA-001-APROBACION-ILIMITADA
012810        WHEN 'proxy_admin_transfer'
012820           PERFORM 520-REGLA-002-ADMIN-PROXY
012830        WHEN 'ownership_transfer'
012840           PERFORM 530-REGLA-003-PROPIETARIO
012850        WHEN 'role_grant'
012860           PERFORM 540-REGLA-004-ROL-SIN-REVOCAR
012870        WHEN OTHER
012880           CONTINUE
012890     END-EVALUATE.
012900 505-EVALUAR-ARISTA-E. EXIT.
012910
012920******************************************************************
012930*          REGLA 001 - APROBACION ILIMITADA DE TOKEN (CRITICA). SE *
012940*          DISPARA CUANDO EL MONTO NORMALIZADO ES 'UNLIMITED'.   *
012950******************************************************************
012960 510-REGLA-001-APROBACION-ILIMITADA SECTION.
012970*          SE VALIDA SI ED AMOUNT (WT IX ED1) = LIT UNLIMITED.
012980     IF ED-AMOUNT (WT-IX-ED1) = LIT-UNLIMITED
012990        MOVE 'RULE_001'                    TO RG-ID
013000        MOVE 'UNLIMITED TOKEN APPROVAL'     TO RG-NOMBRE
013010        MOVE 'CRITICAL'                     TO RG-SEVERIDAD
013020        MOVE ED-BLOCK (WT-IX-ED1)           TO RG-BLOQUE
013030        PERFORM 550-AGREGAR-DISPARO
013040     END-IF.
013050 510-REGLA-001-APROBACION-ILIMITADA-E. EXIT.
013060
013070******************************************************************
013080*          REGLA 002 - CAMBIO DE ADMINISTRADOR DE PROXY (CRITICA). SE *
013090*          DISPARA EN CUALQUIER EVENTO PROXY_ADMIN_TRANSFER.     *
013100******************************************************************
013110 520-REGLA-002-ADMIN-PROXY SECTION.
013120*          SE VALIDA SI ED TARGET (WT IX ED1) NOT = SPACES AND.
013130     IF ED-TARGET (WT-IX-ED1) NOT = SPACES AND
013140        ED-TARGET (WT-IX-ED1) NOT = LIT-DIRECCION-CERO
013150        MOVE 'RULE_002'                    TO RG-ID
013160        MOVE 'PROXY ADMIN TRANSFER'        TO RG-NOMBRE
013170        MOVE 'CRITICAL'                     TO RG-SEVERIDAD
013180        MOVE ED-BLOCK (WT-IX-ED1)           TO RG-BLOQUE
013190        PERFORM 550-AGREGAR-DISPARO
013200     END-IF.
013210 520-REGLA-002-ADMIN-PROXY-E. EXIT.
013220
013230******************************************************************
013240*          REGLA 003 - TRANSFERENCIA DE PROPIETARIO (CRITICA). SE *
013250*          DISPARA EN CUALQUIER EVENTO OWNERSHIP_TRANSFER.       *
013260******************************************************************
013270 530-REGLA-003-PROPIETARIO SECTION.
013280*          SE VALIDA SI ED TARGET (WT IX ED1) NOT = SPACES AND.
013290     IF ED-TARGET (WT-IX-ED1) NOT = SPACES AND
013300        ED-TARGET (WT-IX-ED1) NOT = LIT-DIRECCION-CERO
013310        MOVE 'RULE_003'                    TO RG-ID
013320        MOVE 'OWNERSHIP TRANSFER'          TO RG-NOMBRE
013330        MOVE 'CRITICAL'                     TO RG-SEVERIDAD
013340        MOVE ED-BLOCK (WT-IX-ED1)           TO RG-BLOQUE
013350        PERFORM 550-AGREGAR-DISPARO
013360     END-IF.
013370 530-REGLA-003-PROPIETARIO-E. EXIT.
013380******************************************************************
013390*      REGLA 004: SE DISPARA SI NO EXISTE UNA ARISTA            *
013400*      ROLE_REVOKE POSTERIOR (MISMO ROL, MISMA CONTRAPARTE,     *
013410*      MISMO CONTRATO) CON BLOQUE ESTRICTAMENTE MAYOR            *
013420******************************************************************
013430 540-REGLA-004-ROL-SIN-REVOCAR SECTION.
013440*          SE VALIDA SI ED ROLE (WT IX ED1) = SPACES OR.
013450     IF ED-ROLE (WT-IX-ED1) = SPACES OR
013460        ED-TARGET (WT-IX-ED1) = SPACES
013470        GO TO 540-REGLA-004-ROL-SIN-REVOCAR-E
013480     END-IF
013490*          SE TRASLADA ZEROES AL CAMPO WKS REVOCACION ENCONTRADA.
013500     MOVE ZEROES TO WKS-REVOCACION-ENCONTRADA
013510*          SE EJECUTA LA RUTINA 545 BUSCAR REVOCACION POSTERIOR.
013520     PERFORM 545-BUSCAR-REVOCACION-POSTERIOR
013530        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-EDGE-COUNT
013540*          SE VALIDA SI NOT REVOCACION OK.
013550     IF NOT REVOCACION-OK
013560        MOVE 'RULE_004'                       TO RG-ID
013570        MOVE 'ROLE GRANT WITHOUT REVOKE'      TO RG-NOMBRE
013580        MOVE 'HIGH'                           TO RG-SEVERIDAD
013590        MOVE ED-BLOCK (WT-IX-ED1)             TO RG-BLOQUE
013600        PERFORM 550-AGREGAR-DISPARO
013610     END-IF.
013620 540-REGLA-004-ROL-SIN-REVOCAR-E. EXIT.
013630
013640******************************************************************
013650*          BUSCA, EN LAS ARISTAS POSTERIORES A LA ARISTA DE ROLE_GRANT *
013660*          ACTUAL, UNA REVOCACION DEL MISMO ROL SOBRE EL MISMO CONTRATO *
013670*          Y EL MISMO BENEFICIARIO (CR-372390: EL CONTRATO TAMBIEN DEBE *
013680*          COINCIDIR, NO SOLO EL ROL Y EL BENEFICIARIO).         *
013690******************************************************************
013700 545-BUSCAR-REVOCACION-POSTERIOR SECTION.
013710*          SE FIJA WT IX ED2 AL VALOR INDICADO.
013720     SET WT-IX-ED2 TO WKS-J
013730*          SE VALIDA SI LA ARISTA WT-IX-ED2 ES UNA REVOCACION POSTERIOR.
013740     IF ED-TYPE (WT-IX-ED2)     = 'role_revoke'          AND
013750        ED-ROLE (WT-IX-ED2)     = ED-ROLE (WT-IX-ED1)    AND
013760        ED-TARGET (WT-IX-ED2)   = ED-TARGET (WT-IX-ED1)  AND
013770        ED-CONTRACT (WT-IX-ED2) = ED-CONTRACT (WT-IX-ED1) AND
013780        ED-BLOCK (WT-IX-ED2)    > ED-BLOCK (WT-IX-ED1)
013790        MOVE 1 TO WKS-REVOCACION-ENCONTRADA
013800     END-IF.
013810 545-BUSCAR-REVOCACION-POSTERIOR-E. EXIT.
013820
013830******************************************************************
013840*          AGREGA UN DISPARO DE REGLA A WT-TABLA-DISPAROS, CON EL *
013850*          NOMBRE DE LA REGLA Y EL NUMERO DE BLOQUE DE LA ARISTA QUE LO *
013860*          CAUSO (LA PRIMERA ARISTA QUE DISPARA CUALQUIER REGLA ES LA *
013870*          QUE DECIDE EL VEREDICTO, POR EL ORDEN ASCENDENTE DE BLOQUE). *
013880******************************************************************
013890 550-AGREGAR-DISPARO SECTION.
013900*          SE VALIDA SI WKS TRIGGER COUNT < WT MAX DISPAROS.
013910     IF WKS-TRIGGER-COUNT < WT-MAX-DISPAROS
013920        ADD 1 TO WKS-TRIGGER-COUNT
013930        SET WT-IX-RG TO WKS-TRIGGER-COUNT
013940        MOVE RG-ID        TO RG-ID        (WT-IX-RG)
013950        MOVE RG-NOMBRE    TO RG-NOMBRE    (WT-IX-RG)
013960        MOVE RG-SEVERIDAD TO RG-SEVERIDAD (WT-IX-RG)
013970        MOVE RG-BLOQUE    TO RG-BLOQUE    (WT-IX-RG)
013980     END-IF.
013990 550-AGREGAR-DISPARO-E. EXIT.
014000******************************************************************
014010*      V E R D I C T - B U I L D E R                             *
014020*      LA PRIMERA REGLA DISPARADA ES SIEMPRE LA BRECHA MAS      *
014030*      TEMPRANA, PUES LAS ARISTAS YA ESTAN ORDENADAS POR BLOQUE *
014040******************************************************************
014050 600-CONSTRUIR-VEREDICTO SECTION.
014060*          SE VALIDA SI WKS TRIGGER COUNT > ZEROES.
014070     IF WKS-TRIGGER-COUNT > ZEROES
014080        SET WT-IX-RG TO 1
014090        MOVE LIT-TRUST-BROKEN       TO VD-VERDICT
014100        MOVE RG-BLOQUE  (WT-IX-RG)  TO VD-BLOCK
014110        MOVE RG-NOMBRE  (WT-IX-RG)  TO VD-REASON
014120        MOVE WKS-TRIGGER-COUNT      TO VD-TOTAL-BREACHES
014130     ELSE
014140        MOVE LIT-TRUST-SAFE         TO VD-VERDICT
014150        MOVE ZEROES                 TO VD-BLOCK
014160        MOVE LIT-SIN-BRECHAS        TO VD-REASON
014170        MOVE ZEROES                 TO VD-TOTAL-BREACHES
014180     END-IF
014190*          SE TRASLADA WKS WALLET NORMALIZADA AL CAMPO VD WALLET.
014200     MOVE WKS-WALLET-NORMALIZADA    TO VD-WALLET
014210*          SE TRASLADA WKS EDGE COUNT AL CAMPO VD EDGES ANALYZED.
014220     MOVE WKS-EDGE-COUNT             TO VD-EDGES-ANALYZED.
014230 600-CONSTRUIR-VEREDICTO-E. EXIT.
014240******************************************************************
014250*      V E R D I C T - W R I T E R                               *
014260*      VALIDA EL REGISTRO ANTES DE ESCRIBIRLO: DIRECCION NO      *
014270*      VACIA, VEREDICTO EN EL CONJUNTO PERMITIDO, BLOQUE         *
014280*      NUMERICO, MOTIVO NO VACIO                                 *
014290******************************************************************
014300 610-VALIDAR-VEREDICTO SECTION.
014310*          SE TRASLADA ZEROES AL CAMPO WKS VEREDICTO OK.
014320     MOVE ZEROES TO WKS-VEREDICTO-OK
014330*          SE VALIDA SI VD WALLET = SPACES.
014340     IF VD-WALLET = SPACES
014350        GO TO 610-VALIDAR-VEREDICTO-E
014360     END-IF
014370*          SE VALIDA SI VD VERDICT ALT NOT = LIT TRUST BROKEN AND.
014380     IF VD-VERDICT-ALT NOT = LIT-TRUST-BROKEN AND
014390        VD-VERDICT-ALT NOT = LIT-TRUST-SAFE
014400        GO TO 610-VALIDAR-VEREDICTO-E
014410     END-IF
014420*          SE VALIDA SI VD BLOCK IS NOT NUMERIC.
014430     IF VD-BLOCK IS NOT NUMERIC
014440        GO TO 610-VALIDAR-VEREDICTO-E
014450     END-IF
014460*          SE VALIDA SI VD REASON = SPACES.
014470     IF VD-REASON = SPACES
014480        GO TO 610-VALIDAR-VEREDICTO-E
014490     END-IF
014500*          SE TRASLADA 1 AL CAMPO WKS VEREDICTO OK.
014510     MOVE 1 TO WKS-VEREDICTO-OK.
014520 610-VALIDAR-VEREDICTO-E. EXIT.
014530
014540******************************************************************
014550*          ESCRIBE EL REGISTRO DE VEREDICTO YA VALIDADO A SYSUT3. *
014560******************************************************************
014570 620-ESCRIBIR-VEREDICTO SECTION.
014580*          SE ESCRIBE EL REGISTRO VD RECORD.
014590     WRITE VD-RECORD
014600*          SE VALIDA SI FS VERDICT NOT = 0.
014610     IF FS-VERDICT NOT = 0
014620        DISPLAY '>>> ERROR ESCRIBIENDO VEREDICTO, FS='
014630                 FS-VERDICT UPON CONSOLE
014640        MOVE 91 TO RETURN-CODE
014650     END-IF.
014660 620-ESCRIBIR-VEREDICTO-E. EXIT.
014670******************************************************************
014680*      I M P R E S I O N   D E L   D E T A L L E                 *
014690******************************************************************
014700 700-IMPRIMIR-DETALLE-BILLETERA SECTION.
014710*          SE TRASLADA VD WALLET AL CAMPO WKS DET WALLET.
014720     MOVE VD-WALLET          TO WKS-DET-WALLET
014730*          SE TRASLADA VD VERDICT AL CAMPO WKS DET VERDICT.
014740     MOVE VD-VERDICT         TO WKS-DET-VERDICT
014750*          SE TRASLADA VD BLOCK AL CAMPO WKS DET BLOCK.
014760     MOVE VD-BLOCK           TO WKS-DET-BLOCK
014770*          SE TRASLADA VD REASON AL CAMPO WKS DET REASON.
014780     MOVE VD-REASON          TO WKS-DET-REASON
014790*          SE TRASLADA VD TOTAL BREACHES AL CAMPO WKS DET BREACHES.
014800     MOVE VD-TOTAL-BREACHES  TO WKS-DET-BREACHES
014810*          SE TRASLADA VD EDGES ANALYZED AL CAMPO WKS DET EDGES.
014820     MOVE VD-EDGES-ANALYZED  TO WKS-DET-EDGES
014830*          SE GENERA LA LINEA DEL REPORTE RESUMEN.
014840     GENERATE WT-LINEA-DETALLE
014850*          SE EJECUTA LA RUTINA 705 IMPRIMIR LINEA REGLA.
014860     PERFORM 705-IMPRIMIR-LINEA-REGLA
014870        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TRIGGER-COUNT.
014880 700-IMPRIMIR-DETALLE-BILLETERA-E. EXIT.
014890
014900******************************************************************
014910*          IMPRIME, DEBAJO DE LA LINEA DE DETALLE DE LA BILLETERA, UNA *
014920*          LINEA POR CADA REGLA QUE DISPARO DURANTE LA CORRIDA.  *
014930******************************************************************
014940 705-IMPRIMIR-LINEA-REGLA SECTION.
014950*          SE FIJA WT IX RG AL VALOR INDICADO.
014960     SET WT-IX-RG TO WKS-I
014970*          SE GENERA LA LINEA DEL REPORTE RESUMEN.
014980     GENERATE WT-LINEA-REGLA.
014990 705-IMPRIMIR-LINEA-REGLA-E. EXIT.
015000
015010******************************************************************
015020*          IMPRIME LA LINEA DE RECHAZO PARA UNA BILLETERA QUE NO PASO LA *
015030*          VALIDACION DE FORMATO (NO LLEGA A GENERAR VEREDICTO). *
015040******************************************************************
015050 710-IMPRIMIR-RECHAZO SECTION.
015060*          SE TRASLADA WR WALLET AL CAMPO WKS DET WALLET.
015070     MOVE WR-WALLET TO WKS-DET-WALLET
015080*          SE GENERA LA LINEA DEL REPORTE RESUMEN.
015090     GENERATE WT-LINEA-RECHAZO.
015100 710-IMPRIMIR-RECHAZO-E. EXIT.
015110******************************************************************
015120*      A C U M U L A C I O N   D E   T O T A L E S               *
015130******************************************************************
015140 800-ACUMULAR-TOTALES SECTION.
015150*          SE SUMA WKS EDGE COUNT A WKS TOT ARISTAS.
015160     ADD WKS-EDGE-COUNT    TO WKS-TOT-ARISTAS
015170*          SE SUMA WKS TRIGGER COUNT A WKS TOT BRECHAS.
015180     ADD WKS-TRIGGER-COUNT TO WKS-TOT-BRECHAS
015190*          SE VALIDA SI VD ES TRUST BROKEN.
015200     IF VD-ES-TRUST-BROKEN
015210        ADD 1 TO WKS-TOT-ROTAS
015220     ELSE
015230        ADD 1 TO WKS-TOT-SEGURAS
015240     END-IF.
015250 800-ACUMULAR-TOTALES-E. EXIT.
015260******************************************************************
015270*      T O T A L E S   F I N A L E S   Y   C I E R R E           *
015280******************************************************************
015290 900-IMPRIMIR-TOTALES-FINALES SECTION.
015300*          SE TERMINA EL REPORTE RESUMEN.
015310     TERMINATE WT-REPORTE-VEREDICTOS.
015320 900-IMPRIMIR-TOTALES-FINALES-E. EXIT.
015330
015340******************************************************************
015350*          CIERRA LOS CUATRO ARCHIVOS DE LA CORRIDA. SE LLAMA TANTO AL *
015360*          TERMINAR NORMALMENTE COMO DESDE 110-ERROR-APERTURA.   *
015370******************************************************************
015380 999-CERRAR-ARCHIVOS SECTION.
015390*          SE CIERRAN LOS ARCHIVOS DE LA CORRIDA.
015400     CLOSE WALLETR AUTHEVT VERDICT RPTVERD.
015410 999-CERRAR-ARCHIVOS-E. EXIT.

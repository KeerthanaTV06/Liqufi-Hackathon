000100******************************************************************
000200* FECHA       : 08/11/1993                                       *
000300* PROGRAMADOR  : HECTOR ANDRES SOTO QUEZADA (HASQ)                *
000400* APLICACION   : BANCA DE ACTIVOS DIGITALES                      *
000500* COPYBOOK     : WTVERD                                          *
000600* DESCRIPCION  : LAYOUT DEL REGISTRO DE VEREDICTO. UN REGISTRO   *
000700*              : POR BILLETERA PROCESADA CON EXITO. SALE A       *
000800*              : SYSUT3.                                         *
000900* LONGITUD      : 134 BYTES                                      *
000910*------------------------------------------------------------------*
000920* BITACORA DE CAMBIOS                                            *
000930* 08/11/1993 HASQ CREACION ORIGINAL, SEIS CAMPOS CON FILLER ENTRE *
000940*                 CADA UNO.                                      *
000950* 14/09/2024 JPCX CR-372455 SE DESCOMPONE VD-WALLET EN PREFIJO +  *
000960*                 20 BYTES Y VD-REASON EN CODIGO + TEXTO, SIN     *
000970*                 MOVER NINGUN OTRO CAMPO NI CAMBIAR LA LONGITUD. *
000980******************************************************************
001100 01  VD-RECORD.
001110*          BILLETERA ANALIZADA.                                  *
001200     05  VD-WALLET.
001210         10  VD-WALLET-PREFIJO       PIC X(02).
001220         10  VD-WALLET-CUERPO.
001230             15  VD-WALLET-BYTE-01   PIC X(02).
001240             15  VD-WALLET-BYTE-02   PIC X(02).
001250             15  VD-WALLET-BYTE-03   PIC X(02).
001260             15  VD-WALLET-BYTE-04   PIC X(02).
001270             15  VD-WALLET-BYTE-05   PIC X(02).
001280             15  VD-WALLET-BYTE-06   PIC X(02).
001290             15  VD-WALLET-BYTE-07   PIC X(02).
001300             15  VD-WALLET-BYTE-08   PIC X(02).
001310             15  VD-WALLET-BYTE-09   PIC X(02).
001320             15  VD-WALLET-BYTE-10   PIC X(02).
001330             15  VD-WALLET-BYTE-11   PIC X(02).
001340             15  VD-WALLET-BYTE-12   PIC X(02).
001350             15  VD-WALLET-BYTE-13   PIC X(02).
001360             15  VD-WALLET-BYTE-14   PIC X(02).
001370             15  VD-WALLET-BYTE-15   PIC X(02).
001380             15  VD-WALLET-BYTE-16   PIC X(02).
001390             15  VD-WALLET-BYTE-17   PIC X(02).
001400             15  VD-WALLET-BYTE-18   PIC X(02).
001410             15  VD-WALLET-BYTE-19   PIC X(02).
001420             15  VD-WALLET-BYTE-20   PIC X(02).
001430     05  FILLER                      PIC X(02) VALUE SPACES.
001440*          VEREDICTO: TRUST BROKEN O TRUST SAFE.                  *
001500     05  VD-VERDICT                  PIC X(12).
001510         88  VD-ES-TRUST-BROKEN               VALUE 'TRUST BROKEN'.
001520         88  VD-ES-TRUST-SAFE                 VALUE 'TRUST SAFE  '.
001600     05  FILLER                      PIC X(02) VALUE SPACES.
001700     05  VD-BLOCK                    PIC 9(10).
001800     05  FILLER                      PIC X(02) VALUE SPACES.
001810*          MOTIVO: CODIGO DE REGLA (O 'N/A') + TEXTO DE LA REGLA. *
001900     05  VD-REASON.
001910         10  VD-REASON-CODIGO        PIC X(10).
001920         10  VD-REASON-TEXTO         PIC X(40).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  VD-TOTAL-BREACHES           PIC 9(04).
002200     05  FILLER                      PIC X(02) VALUE SPACES.
002300     05  VD-EDGES-ANALYZED           PIC 9(04).
002400     05  FILLER                      PIC X(02) VALUE SPACES.
002500******************************************************************
002600*     VISTA ALTERNA: EXPONE UNICAMENTE EL VEREDICTO PARA LAS     *
002700*     RUTINAS DE VALIDACION QUE SOLO NECESITAN COMPARAR ESE      *
002800*     CAMPO CONTRA EL CONJUNTO PERMITIDO                         *
002900******************************************************************
003000 01  VD-RECORD-ALT REDEFINES VD-RECORD.
003100     05  FILLER                      PIC X(44).
003200     05  VD-VERDICT-ALT              PIC X(12).
003300     05  FILLER                      PIC X(78).

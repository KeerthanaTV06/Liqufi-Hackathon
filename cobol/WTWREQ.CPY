000100******************************************************************
000200* FECHA       : 08/11/1993                                       *
000300* PROGRAMADOR  : HECTOR ANDRES SOTO QUEZADA (HASQ)                *
000400* APLICACION   : BANCA DE ACTIVOS DIGITALES                      *
000500* COPYBOOK     : WTWREQ                                          *
000600* DESCRIPCION  : LAYOUT DEL REGISTRO DE SOLICITUD DE ANALISIS DE *
000700*              : CONFIANZA. UN REGISTRO POR BILLETERA A ANALIZAR.*
000800*              : LLEGA DE SYSUT1, UNA DIRECCION POR LINEA.       *
000810*              : EL CUERPO HEXADECIMAL SE DESCOMPONE EN LOS 20   *
000820*              : BYTES QUE EN REALIDAD LO FORMAN (DIRECCION DE   *
000830*              : 160 BITS) PARA DEJAR CAMPOS INDIVIDUALES        *
000840*              : DISPONIBLES A FUTURAS RUTINAS DE AUDITORIA.     *
000900* LONGITUD     : 044 BYTES                                       *
000910*------------------------------------------------------------------*
000920* BITACORA DE CAMBIOS                                            *
000930* 08/11/1993 HASQ CREACION ORIGINAL, UN SOLO CAMPO WR-WALLET.     *
000940* 14/09/2024 JPCX CR-372455 SE DESCOMPONE WR-WALLET EN PREFIJO +  *
000950*                 20 CAMPOS WR-BYTE-nn Y SE AGREGA INDICADOR DE   *
000960*                 FORMATO + FILLER DE CIERRE, SIGUIENDO EL        *
000970*                 ESTANDAR DE LA CASA DE NO DEJAR 01 SIN FILLER.  *
000980******************************************************************
001000 01  WR-RECORD.
001010*          DIRECCION DE BILLETERA COMPLETA, TAL COMO LLEGA EN EL *
001020*          ARCHIVO DE ENTRADA (PREFIJO + CUERPO HEXADECIMAL).    *
001100     05  WR-WALLET.
001110         10  WR-PREFIJO-HEX          PIC X(02).
001120*              CUERPO HEXADECIMAL DESCOMPUESTO EN SUS 20 BYTES   *
001130*              (CADA BYTE = 2 CARACTERES HEXADECIMALES).         *
001140         10  WR-CUERPO-HEX.
001150             15  WR-BYTE-01          PIC X(02).
001160             15  WR-BYTE-02          PIC X(02).
001170             15  WR-BYTE-03          PIC X(02).
001180             15  WR-BYTE-04          PIC X(02).
001190             15  WR-BYTE-05          PIC X(02).
001200             15  WR-BYTE-06          PIC X(02).
001210             15  WR-BYTE-07          PIC X(02).
001220             15  WR-BYTE-08          PIC X(02).
001230             15  WR-BYTE-09          PIC X(02).
001240             15  WR-BYTE-10          PIC X(02).
001250             15  WR-BYTE-11          PIC X(02).
001260             15  WR-BYTE-12          PIC X(02).
001270             15  WR-BYTE-13          PIC X(02).
001280             15  WR-BYTE-14          PIC X(02).
001290             15  WR-BYTE-15          PIC X(02).
001300             15  WR-BYTE-16          PIC X(02).
001310             15  WR-BYTE-17          PIC X(02).
001320             15  WR-BYTE-18          PIC X(02).
001330             15  WR-BYTE-19          PIC X(02).
001340             15  WR-BYTE-20          PIC X(02).
001350*          INDICADOR DE FORMATO, RESERVADO PARA QUE LA RUTINA DE *
001360*          VALIDACION MARQUE EL RESULTADO SIN TENER QUE VOLVER A *
001370*          RECORRER EL CAMPO EN PASADAS POSTERIORES.             *
001380     05  WR-INDICADOR-FORMATO        PIC X(01) VALUE SPACE.
001390         88  WR-FORMATO-PENDIENTE             VALUE SPACE.
001400         88  WR-FORMATO-VALIDO                VALUE 'S'.
001410         88  WR-FORMATO-INVALIDO              VALUE 'N'.
001420     05  FILLER                      PIC X(01) VALUE SPACES.
001500******************************************************************
001600*     VISTA ALTERNA: SEPARA EL PREFIJO '0X' DEL CUERPO           *
001700*     HEXADECIMAL PARA FACILITAR LA VALIDACION DE FORMATO        *
001800******************************************************************
001900 01  WR-RECORD-R REDEFINES WR-RECORD.
002000     05  WR-PREFIJO                  PIC X(02).
002100     05  WR-HEX                      PIC X(40).
002200     05  FILLER                      PIC X(02).
